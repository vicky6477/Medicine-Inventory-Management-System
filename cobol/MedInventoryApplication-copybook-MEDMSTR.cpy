000100******************************************************************
000200*    MEDMSTR  -  MEDICINE MASTER RECORD                         *
000300*    COPYBOOK FOR THE MEDMSTR VSAM KSDS (KEY = MED-ID)           *
000400*    USED BY MEDMAINT, INBDUPDT AND OUTBUPDT                     *
000500*                                                                *
000600*    ONE ROW PER MEDICINE.  MED-QUANTITY IS THE SINGLE RUNNING   *
000700*    BALANCE FOR THE MEDICINE - MEDMAINT SETS IT DIRECTLY ON     *
000800*    CREATE/UPDATE, INBDUPDT ADDS TO IT AND OUTBUPDT SUBTRACTS   *
000900*    FROM IT, BUT ALL THREE PROGRAMS SHARE THIS ONE COPYBOOK SO  *
001000*    THE LAYOUT NEVER DRIFTS OUT OF STEP BETWEEN THEM.           *
001100******************************************************************
001200*                       CHANGE  LOG                             *
001300******************************************************************
001400* 07/14/09  RTF  ORIGINAL LAYOUT FOR MEDICINE INVENTORY CONV -    RTF07140
001500*                MED-QUANTITY LAID OUT COMP-3 FROM DAY ONE PER
001600*                MAINFRAME CONVENTION FOR SIGNED QUANTITY FIELDS
001700* 02/11/10  RTF  ADDED MED-LAST-MOVEMENT-DATE FOR AUDIT TRAIL -   RTF02111
001800*                CCYYMMDD WIDTH FROM THE START, NO Y2K WINDOWING
001900*                WAS EVER NEEDED ON THIS FIELD
002000* 09/03/11  RTF  ADDED MED-RECORD-STATUS INDICATOR BYTE           RTF09031
002100* 06/30/13  DMK  REQ 4471 - WIDENED MED-DESCRIPTION TO 1000 BYTES DMK06301
002200*                TO MATCH THE UPSTREAM FEED'S LONGEST DESCRIPTION
002300******************************************************************
002400*
002500 01  MEDICINE-MASTER-REC.
002600*    PRIMARY KEY OF THE MEDMSTR KSDS
002700     05  MED-ID                    PIC 9(09).
002800** ALPHANUMERIC VIEW OF MED-ID, USED WHEN THE KEY HAS TO BE
002900** MOVED THROUGH AN X-TYPE WORK FIELD (SYSOUT LINES, ETC.)
003000     05  MED-ID-ALPHA-VIEW  REDEFINES MED-ID
003100                                   PIC X(09).
003200*    DESCRIPTIVE NAME - REQUIRED ON CREATE, SEE MEDMAINT
003300*    250-VALIDATE-MEDICINE
003400     05  MED-NAME                  PIC X(60).
003500*    FREE-TEXT DESCRIPTION - TRUNCATED STRUCTURALLY BY THE MOVE
003600*    IF THE INCOMING VALUE IS LONGER THAN THIS FIELD, PER REQ 4471
003700     05  MED-DESCRIPTION           PIC X(1000).
003800*    RUNNING QUANTITY ON HAND - SEE BANNER ABOVE
003900     05  MED-QUANTITY              PIC S9(09) COMP-3.
004000*    ONE OF PRES/OTC/OTHER - SEE MEDMAINT 275-VALIDATE-MED-TYPE
004100     05  MED-TYPE                  PIC X(05).
004200         88  VALID-MED-TYPE        VALUES 'PRES ' 'OTC  '
004300                                           'OTHER'.
004400         88  MED-TYPE-PRESCRIPTION VALUE 'PRES '.
004500         88  MED-TYPE-OTC          VALUE 'OTC  '.
004600         88  MED-TYPE-OTHER        VALUE 'OTHER'.
004700     05  MED-RECORD-STATUS         PIC X(01) VALUE 'A'.
004800         88  MED-RECORD-ACTIVE     VALUE 'A'.
004900         88  MED-RECORD-DELETED    VALUE 'D'.
005000****** THIS INDICATOR IS CARRIED FOR SHOP-STANDARD MASTER
005100****** RECORD LAYOUT ONLY - NO FUNCTION IN THIS SYSTEM SETS
005200****** MED-RECORD-DELETED - THERE IS NO DELETE-MEDICINE UNIT
005300*    CCYYMMDD OF THE LAST INBOUND OR OUTBOUND POSTING AGAINST
005400*    THIS MEDICINE - SET BY INBDUPDT/OUTBUPDT 440-REWRITE-ONE-
005500*    MASTER, LEFT ZERO UNTIL THE FIRST MOVEMENT
005600     05  MED-LAST-MOVEMENT-DATE    PIC 9(08) VALUE ZERO.
005700** CENTURY-BROKEN-OUT VIEW OF MED-LAST-MOVEMENT-DATE, USED WHEN
005800** THE DATE HAS TO BE COMPARED OR EDITED FIELD-BY-FIELD
005900     05  MED-LAST-MOVEMENT-DATE-R  REDEFINES
006000                                 MED-LAST-MOVEMENT-DATE.
006100         10  MED-LMD-CC            PIC 99.
006200         10  MED-LMD-YY            PIC 99.
006300         10  MED-LMD-MM            PIC 99.
006400         10  MED-LMD-DD            PIC 99.
006500     05  FILLER                    PIC X(20).
