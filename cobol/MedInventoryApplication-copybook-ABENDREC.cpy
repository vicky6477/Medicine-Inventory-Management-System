000100******************************************************************
000200*    ABENDREC  -  SYSOUT ABEND/ERROR RECORD WORK AREA            *
000300*    USED BY MEDMAINT, INBDUPDT AND OUTBUPDT                     *
000400******************************************************************
000500* 01/01/08  JLS  ORIGINAL SHOP-STANDARD ABEND-REC COPYBOOK        JLS01010
000600* 07/14/09  RTF  CARRIED FORWARD UNCHANGED FOR MEDICINE INV       RTF07140
000700******************************************************************
000800*
000900** ABEND-REC IS MOVED TO SYSOUT-REC AND WRITTEN JUST BEFORE
001000** 1000-ABEND-RTN CLOSES FILES AND FORCES THE DIVIDE-BY-ZERO -
001100** IT IS THE LAST LINE ON THE REPORT OF ANY RUN THAT DID NOT
001200** COMPLETE CLEAN.
001300 01  ABEND-REC.
001400*    LITERAL FLAG - MAKES A FAILING RUN'S REPORT UNMISTAKABLE
001500*    EVEN ON A QUICK SCAN OF A LONG SYSOUT LISTING
001600     05  FILLER                    PIC X(10) VALUE
001700         '*** ABEND '.
001800*    NAME OF THE PARAGRAPH THAT WAS RUNNING WHEN THE FAILURE
001900*    WAS DETECTED - MOVED IN AT THE TOP OF EVERY PARAGRAPH IN
002000*    THE CALLING PROGRAM, NOT JUST THE ONES THAT CAN ABEND
002100     05  PARA-NAME                 PIC X(30).
002200*    ONE-LINE LITERAL DESCRIBING WHAT WENT WRONG - MOVED IN BY
002300*    THE PARAGRAPH THAT DETECTED THE FAILURE, RIGHT BEFORE THE
002400*    GO TO 1000-ABEND-RTN
002500     05  ABEND-REASON              PIC X(60).
002600*    WHAT THE CALLING PROGRAM EXPECTED TO SEE - USUALLY A FILE
002700*    STATUS CODE ON AN I-O FAILURE, BLANK ON AN EDIT FAILURE
002800     05  EXPECTED-VAL              PIC X(11).
002900*    THE OFFENDING KEY OR VALUE ITSELF - A TRANSACTION ID, A
003000*    MEDICINE ID, OR AN ACTUAL FILE STATUS, DEPENDING ON WHAT
003100*    KIND OF FAILURE WAS DETECTED
003200     05  ACTUAL-VAL                PIC X(11).
003300     05  FILLER                    PIC X(10).
003400*    THE TWO CONSTANTS BELOW EXIST FOR ONE REASON - THE
003500*    DELIBERATE DIVIDE-BY-ZERO AT THE BOTTOM OF EVERY 1000-
003600*    ABEND-RTN, WHICH FORCES A NON-ZERO SYSTEM COMPLETION CODE
003700*    SO THE OPERATOR AND THE JOB SCHEDULER BOTH SEE THE FAILURE.
003800 01  ABEND-CONSTANTS.
003900*        DIVIDED INTO, NEVER DIVIDED BY
004000     05  ZERO-VAL                  PIC S9(1) COMP VALUE +0.
004100*        DIVIDED BY ZERO-VAL TO FORCE THE ABEND
004200     05  ONE-VAL                   PIC S9(1) COMP VALUE +1.
004300     05  FILLER                    PIC X(02).
