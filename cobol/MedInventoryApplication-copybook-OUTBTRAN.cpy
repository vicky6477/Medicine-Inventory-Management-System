000100******************************************************************
000200*    OUTBTRAN  -  OUTBOUND DISPATCH TRANSACTION RECORD          *
000300*    COPYBOOK FOR THE OUTBOUND-FILE / OUTBPOST-FILE QSAM RECORDS *
000400*    USED BY OUTBUPDT                                            *
000500*                                                                *
000600*    TWIN OF INBTRAN, ONE ROW PER CANDIDATE DISPATCH.  THE ONE   *
000700*    FIELD INBTRAN DOES NOT NEED IS OUT-STOCK-SHORT-SW - THE     *
000800*    OUTBOUND SIDE IS THE ONLY ONE THAT CAN DRIVE A MEDICINE'S   *
000900*    RUNNING QUANTITY NEGATIVE, SO ONLY IT CARRIES A FLAG FOR    *
001000*    THAT CONDITION.                                             *
001100******************************************************************
001200*                       CHANGE  LOG                             *
001300******************************************************************
001400* 08/02/09  RTF  ORIGINAL LAYOUT FOR OUTBOUND DISPATCH POSTING -  RTF08020
001500*                OUT-DISPATCH-DATE WAS LAID OUT CCYYMMDD FROM
001600*                DAY ONE, SO THERE WAS NEVER A SEPARATE Y2K
001700*                WINDOWING CHANGE NEEDED FOR THIS COPYBOOK.
001800* 11/14/12  DMK  REQ 5083 - ADDED OUT-SUPPLIER-REQUIRED-SW.  SET  DMK11141
001900*                AND TESTED IN OUTBUPDT 200-VALIDATE-OUTBOUND-TXN
002000*                BEFORE THE RUN IS ALLOWED TO ABEND ON A BLANK
002100*                SUPPLIER.
002200* 03/07/15  DMK  REQ 6120 - ADDED OUT-STOCK-SHORT-SW.  SET BY     DMK03071
002300*                OUTBUPDT 300-APPLY-OUTBOUND-TXN THE INSTANT A
002400*                CANDIDATE QUANTITY WOULD GO NEGATIVE, AND TESTED
002500*                THERE IMMEDIATELY AFTER TO ROUTE THE RUN TO
002600*                1000-ABEND-RTN - THE SWITCH IS THE GATE, NOT
002700*                A DIRECT COMPARE ON THE COMPUTED QUANTITY.
002800******************************************************************
002900*
003000** MAIN RECORD - BOTH OUTBOUND-FILE (CANDIDATE) AND OUTBPOST-FILE
003100** (POSTED) SIDES SHARE THIS LAYOUT
003200 01  OUTBOUND-TRANS-REC.
003300*    TRANSACTION-LEVEL KEY, UNIQUE PER DISPATCH LINE ON THE FEED
003400     05  OUT-TXN-ID                PIC 9(09).
003500*    THE MEDICINE THIS DISPATCH APPLIES AGAINST - LOOKED UP ONCE
003600*    PER DISTINCT VALUE, SEE OUTBUPDT 250-LOOKUP-MEDICINE
003700     05  OUT-MEDICINE-ID            PIC 9(09).
003800*    QUANTITY DISPATCHED ON THIS LINE - SUBTRACTED FROM THE
003900*    RUNNING TOTAL
004000     05  OUT-QUANTITY              PIC 9(09).
004100*    BEFORE/AFTER SNAPSHOT OF THE MEDICINE'S RUNNING QUANTITY -
004200*    ZERO ON THE CANDIDATE SIDE, FILLED IN WHEN POSTED
004300     05  OUT-ORIGINAL-QTY          PIC S9(09) COMP-3.
004400     05  OUT-UPDATED-QTY           PIC S9(09) COMP-3.
004500*    DATE OF THE DISPATCH, CCYYMMDD FROM THE FEED
004600     05  OUT-DISPATCH-DATE         PIC 9(08).
004700** ALTERNATE CENTURY-BROKEN-OUT VIEW OF OUT-DISPATCH-DATE, USED
004800** WHEN THE DATE HAS TO BE COMPARED OR EDITED FIELD-BY-FIELD
004900     05  OUT-DISPATCH-DATE-R REDEFINES OUT-DISPATCH-DATE.
005000         10  OUT-DSP-CC            PIC 99.
005100         10  OUT-DSP-YY            PIC 99.
005200         10  OUT-DSP-MM            PIC 99.
005300         10  OUT-DSP-DD            PIC 99.
005400*    SUPPLIER/DISPENSARY OF RECORD - REQUIRED, PER REQ 5083
005500     05  OUT-SUPPLIER              PIC X(60).
005600*    SET BY OUTBUPDT 200-VALIDATE-OUTBOUND-TXN ON EVERY RECORD -
005700*    'Y' WHEN OUT-SUPPLIER IS NON-BLANK, 'N' OTHERWISE.  THE
005800*    VALIDATION PARAGRAPH TESTS OUT-SUPPLIER-PRESENT RATHER THAN
005900*    RE-COMPARING OUT-SUPPLIER TO SPACES A SECOND TIME.
006000     05  OUT-SUPPLIER-REQUIRED-SW  PIC X(01) VALUE 'N'.
006100         88  OUT-SUPPLIER-PRESENT  VALUE 'Y'.
006200*    SET 'Y' BY 300-APPLY-OUTBOUND-TXN THE MOMENT THE CANDIDATE
006300*    QUANTITY FOR THIS MEDICINE WOULD GO BELOW ZERO - TESTED
006400*    RIGHT AFTER TO DECIDE WHETHER THE RUN ABENDS.  REMAINS 'N'
006500*    ON EVERY RECORD THAT POSTS CLEAN.
006600     05  OUT-STOCK-SHORT-SW        PIC X(01) VALUE 'N'.
006700         88  OUT-STOCK-SHORT       VALUE 'Y'.
006800     05  FILLER                    PIC X(09).
