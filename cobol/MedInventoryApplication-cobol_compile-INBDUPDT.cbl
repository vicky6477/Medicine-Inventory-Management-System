000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    INBDUPDT  -  INBOUND RECEIPT BATCH POSTING                 *
000400*                                                                *
000500*    POSTS A BATCH OF INBOUND RECEIPT TRANSACTIONS AGAINST THE  *
000600*    MEDMSTR MASTER FILE.  THE MASTER FOR EACH DISTINCT         *
000700*    MEDICINE REFERENCED IN THE RUN IS LOOKED UP ONCE (INTO     *
000800*    WS-MEDICINE-TABLE) NO MATTER HOW MANY TRANSACTIONS         *
000900*    REFERENCE IT.  THIS IS AN ALL-OR-NOTHING RUN - IF ANY      *
001000*    TRANSACTION REFERENCES A MEDICINE NOT ON MEDMSTR, THE      *
001100*    WHOLE RUN ABENDS BEFORE A SINGLE REWRITE OR POSTING        *
001200*    WRITE HAS HAPPENED.  THIS IS WHY THE RUN IS BUILT AS TWO   *
001300*    PASSES - PASS 1 (100-MAINLINE) ONLY EDITS AND COMPUTES     *
001400*    INTO WORKING STORAGE, AND PASS 2 (400-POST-AND-REPORT)     *
001500*    DOES ALL THE FILE WRITING, ONLY REACHED IF PASS 1 WENT     *
001600*    CLEAN FOR EVERY TRANSACTION IN THE RUN.                    *
001700******************************************************************
001800 PROGRAM-ID.  INBDUPDT.
001900 AUTHOR. R T FENWICK.
002000 INSTALLATION. COBOL DEVELOPMENT CENTER.
002100 DATE-WRITTEN. 08/02/09.
002200 DATE-COMPILED. 08/02/09.
002300 SECURITY. NON-CONFIDENTIAL.
002400
002500******************************************************************
002600*                       CHANGE  LOG                             *
002700******************************************************************
002800* 08/02/09  RTF  ORIGINAL PROGRAM - INBOUND RECEIPT POSTING.      RTF08020
002900*                WS-DATE-CC CENTURY WINDOWING (SEE 000-
003000*                HOUSEKEEPING) WAS BUILT IN FROM THIS ORIGINAL
003100*                VERSION - THE SHOP HAD ALREADY STANDARDIZED ON
003200*                THE PIVOT-YEAR WINDOWING TECHNIQUE COMING OUT
003300*                OF THE Y2K REMEDIATION PROJECT, SO THIS 2009
003400*                PROGRAM NEVER NEEDED A SEPARATE Y2K FIX OF ITS
003500*                OWN.
003600* 08/19/09  RTF  ADDED WS-MEDICINE-TABLE - ONE MASTER READ PER    RTF08190
003700*                DISTINCT MED-ID INSTEAD OF PER TRANSACTION,
003800*                OPS WAS SEEING WAY MORE VSAM I-O THAN THE
003900*                TRANSACTION VOLUME WARRANTED
004000* 02/03/10  RTF  MADE PASS 1 / PASS 2 SPLIT EXPLICIT SO NO        RTF02031
004100*                OUTPUT IS WRITTEN UNTIL THE WHOLE RUN VALIDATES
004200*                - PRIOR VERSION POSTED AS IT WENT AND LEFT A
004300*                PARTIAL RUN ON THE FILES WHEN A LATE
004400*                TRANSACTION FAILED
004500* 11/14/12  DMK  REQ 5083 - ADDED IN-SUPPLIER-REQUIRED-SW TO      DMK11141
004600*                INBTRAN AND WIRED IT INTO 200-VALIDATE-INBOUND-
004700*                TXN BELOW - SUPPLIER OF RECORD IS NOW A
004800*                MANDATORY FIELD ON EVERY RECEIPT
004900* 07/09/13  DMK  RAISED WS-TXN-TABLE FROM 500 TO 2000 ENTRIES     DMK07091
005000*                YEAR-END RECEIPT RUN OVERFLOWED THE OLD LIMIT
005100* 03/07/15  DMK  ADDED PAGE-BREAK LOGIC TO END-OF-RUN REPORT      DMK03071
005200*                COPIED FROM THE PATLIST PAGINATION STYLE
005300* 01/05/16  RTF  ADDED DISTINCT-MEDICINE COUNT TO FINAL TOTALS    RTF01051
005400* 06/22/18  DMK  REVIEWED THE ABEND PATH AFTER AN AUDIT FINDING   DMK06221
005500*                ASKED WHETHER A PARTIAL RUN COULD EVER REACH
005600*                THE VSAM MASTER - CONFIRMED IT CANNOT, SINCE
005700*                NO REWRITE HAPPENS UNTIL PASS 2 AND PASS 2 IS
005800*                ONLY PERFORMED AFTER PASS 1 COMPLETES CLEAN,
005900*                NO CODE CHANGE MADE, NOTED HERE FOR THE RECORD
006000******************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400*    IBM-390 SHOP STANDARD, SAME ON ALL THREE MEDICINE PROGRAMS -
006500*    NO CHANGE HISTORY ON THIS PARAGRAPH SINCE THE ORIGINAL, THE
006600*    SHOP HAS RUN THE SAME HARDWARE FAMILY THE WHOLE TIME
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900 SPECIAL-NAMES.
007000*    NEXT-PAGE DRIVES THE CARRIAGE CONTROL FOR THE PAGE-BREAK
007100*    LOGIC IN 700-WRITE-PAGE-HDR - COPIED FROM PATLIST'S OWN
007200*    C01 USAGE, SEE THE 03/07/15 CHANGE-LOG ENTRY ABOVE
007300     C01 IS NEXT-PAGE.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700*    END-OF-RUN REPORT - PAGE HEADERS, DETAIL LINES, MEDICINE
007800*    TOTALS AND THE FINAL THREE-LINE TOTALS BLOCK
007900*        SEQUENTIAL, NO FILE STATUS CLAUSE - OUTPUT ONLY, NO
008000*        AT-END OR INVALID-KEY CONDITION IS EVER TESTED ON IT
008100     SELECT SYSOUT
008200     ASSIGN TO UT-S-SYSOUT
008300       ORGANIZATION IS SEQUENTIAL.
008400
008500*    CANDIDATE RECEIPT TRANSACTIONS - PASS 1 INPUT
008600*        READ SEQUENTIALLY, ONE RECORD PER PERFORM OF
008700*        100-MAINLINE
008800     SELECT INBOUND-FILE
008900     ASSIGN TO UT-S-INBOUND
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS IFCODE.
009200
009300*    POSTED RECEIPT TRANSACTIONS - PASS 2 OUTPUT, ONLY WRITTEN
009400*    IF PASS 1 WENT CLEAN FOR THE WHOLE RUN
009500*        WRITTEN SEQUENTIALLY IN INPUT ORDER FROM WS-TXN-TABLE
009600     SELECT INBPOST-FILE
009700     ASSIGN TO UT-S-INBPOST
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS OFCODE.
010000
010100*    MEDICINE MASTER - VSAM KSDS, KEYED ON MED-ID
010200*        RANDOM ACCESS - ONE READ PER DISTINCT MEDICINE IN
010300*        PASS 1, ONE REWRITE PER DISTINCT MEDICINE IN PASS 2
010400     SELECT MEDMSTR
010500            ASSIGN       TO MEDMSTR
010600            ORGANIZATION IS INDEXED
010700            ACCESS MODE  IS RANDOM
010800            RECORD KEY   IS MEDMSTR-KEY
010900            FILE STATUS  IS MEDMSTR-STATUS.
011000
011100 DATA DIVISION.
011200 FILE SECTION.
011300******************************************************************
011400*    FOUR FILES - SYSOUT (REPORT OUT), INBOUND-FILE (CANDIDATE  *
011500*    RECEIPTS IN), INBPOST-FILE (POSTED RECEIPTS OUT, PASS 2    *
011600*    ONLY) AND MEDMSTR (VSAM RANDOM I-O).  INBOUND-FILE AND     *
011700*    INBPOST-FILE SHARE ONE COPYBOOK - SEE THE INBTRAN BANNER   *
011800*    FOR WHY.                                                    *
011900******************************************************************
012000*    132-CHARACTER PRINT LINE, SHOP-STANDARD SYSOUT WIDTH
012100 FD  SYSOUT
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 132 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS SYSOUT-REC.
012700 01  SYSOUT-REC.
012800*    ONE RAW PRINT LINE - PAGE HEADERS, DETAIL LINES, TOTAL
012900*    LINES AND THE ABEND LINE ARE ALL MOVED IN HERE AS GROUP
013000*    ITEMS, NEVER BUILT FIELD BY FIELD AGAINST THIS FD RECORD
013100     05  SYSOUT-TEXT              PIC X(131).
013200     05  FILLER                   PIC X(01).
013300
013400****** INPUT - ONE INBOUND RECEIPT CANDIDATE PER RECORD.
013500****** ORIGINAL-QTY/UPDATED-QTY ARRIVE ZERO AND ARE FILLED IN
013600****** BY THIS PROGRAM BEFORE THE RECORD IS POSTED BELOW.
013700****** IN-SUPPLIER-REQUIRED-SW ALSO ARRIVES 'N' AND IS SET FOR
013800****** REAL IN 200-VALIDATE-INBOUND-TXN BEFORE ANYTHING ELSE
013900****** ON THE RECORD IS TRUSTED.
014000 FD  INBOUND-FILE
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 116 CHARACTERS
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS INBOUND-TRANS-REC.
014600*    SHARED RECORD LAYOUT - SEE INBTRAN COPYBOOK FOR FIELD-
014700*    LEVEL COMMENTARY, INCLUDING IN-SUPPLIER-REQUIRED-SW.  THIS
014800*    ONE COPY STATEMENT SERVES BOTH INBOUND-FILE AND INBPOST-
014900*    FILE'S RECORD AREAS, SEE THE COPYBOOK'S OWN BANNER FOR WHY.
015000 COPY INBTRAN.
015100
015200****** OUTPUT - THE SAME LAYOUT, POSTED WITH ORIGINAL/UPDATED
015300****** QUANTITIES FILLED IN, WRITTEN ONLY IN PASS 2.  NEVER
015400****** OPENED FOR INPUT ANYWHERE IN THIS PROGRAM.
015500 FD  INBPOST-FILE
015600     RECORDING MODE IS F
015700     LABEL RECORDS ARE STANDARD
015800     RECORD CONTAINS 116 CHARACTERS
015900     BLOCK CONTAINS 0 RECORDS
016000     DATA RECORD IS INBPOST-REC.
016100 01  INBPOST-REC.
016200*    RAW TEXT VIEW - WRITTEN FROM INBOUND-TRANS-REC AT 420-
016300*    WRITE-ONE-TXN, NEVER BUILT FIELD BY FIELD ON THIS SIDE.
016400*    115 BYTES MATCHES INBOUND-TRANS-REC'S TOTAL LENGTH EXACTLY.
016500     05  INBPOST-REC-TEXT             PIC X(115).
016600     05  FILLER                   PIC X(01).
016700
016800** VSAM FILE - SHORT-KEY RECORD FOR THE FD, REAL LAYOUT IS
016900** MEDICINE-MASTER-REC, COPIED IN/OUT VIA READ/REWRITE.  THE
017000** 1108-BYTE RECORD LENGTH MUST MATCH THE VSAM CLUSTER'S OWN
017100** DEFINITION OR THE OPEN WILL FAIL WITH A FILE STATUS OF '39'.
017200 FD  MEDMSTR
017300     RECORD CONTAINS 1108 CHARACTERS
017400     DATA RECORD IS MEDMSTR-REC.
017500 01  MEDMSTR-REC.
017600*    THIS FD-LEVEL RECORD IS DELIBERATELY THIN - THE KEY, PLUS
017700*    A FILLER BIG ENOUGH TO COVER THE REAL LAYOUT.  ANYTHING
017800*    THAT ACTUALLY LOOKS AT MASTER FIELDS GOES THROUGH THE
017900*    MEDICINE-MASTER-REC COPYBOOK VIEW READ/WRITTEN INTO IT.
018000     05  MEDMSTR-KEY              PIC 9(09).
018100     05  FILLER                   PIC X(1099).
018200
018300 WORKING-STORAGE SECTION.
018400******************************************************************
018500*    WORKING-STORAGE LAYOUT NOTE - FILE-STATUS-CODES AND THE    *
018600*    MEDMSTR COPYBOOK COME FIRST SINCE THEY ARE TOUCHED ON      *
018700*    EVERY TRANSACTION AND EVERY DISTINCT MEDICINE.  THE TWO    *
018800*    IN-MEMORY TABLES (WS-MEDICINE-TABLE, WS-TXN-TABLE) THAT    *
018900*    CARRY THE WHOLE RUN BETWEEN PASS 1 AND PASS 2 FOLLOW,      *
019000*    THEN THE REPORT PRINT-LINE AREAS.  SAME ORDERING HABIT AS  *
019100*    MEDMAINT AND OUTBUPDT.                                     *
019200******************************************************************
019300
019400*    FILE-STATUS BYTES FOR BOTH QSAM FILES AND THE VSAM MASTER
019500 01  FILE-STATUS-CODES.
019600*        INBOUND-FILE - NO-MORE-DATA DRIVES THE AT END BRANCHES
019700*        IN 000-HOUSEKEEPING AND 100-MAINLINE
019800     05  IFCODE                   PIC X(2).
019900         88  CODE-READ            VALUE SPACES.
020000         88  NO-MORE-DATA         VALUE '10'.
020100*        INBPOST-FILE - NOT CURRENTLY TESTED ANYWHERE, CARRIED
020200*        FOR SHOP-STANDARD SYMMETRY WITH IFCODE ABOVE
020300     05  OFCODE                   PIC X(2).
020400         88  CODE-WRITE           VALUE SPACES.
020500*    '00' ON READ MEANS FOUND, TESTED VIA NOT RECORD-FOUND
020600*    RATHER THAN A DEDICATED 88 FOR THE NOT-FOUND STATUS
020700     05  MEDMSTR-STATUS           PIC X(2).
020800         88  RECORD-FOUND         VALUE '00'.
020900     05  FILLER                   PIC X(01).
021000
021100** VSAM MASTER RECORD WORKING COPY - SEE MEDMSTR COPYBOOK FOR
021200** FIELD-LEVEL COMMENTARY.  READ INTO IN 250-LOOKUP-MEDICINE
021300** AND 440-REWRITE-ONE-MASTER, NEVER READ INTO ANYWHERE ELSE.
021400 COPY MEDMSTR.
021500
021600** DATE-OF-RUN WORK AREA - CENTURY WINDOWED ON THE TWO-DIGIT
021700** YEAR RETURNED BY ACCEPT FROM DATE, SEE 000-HOUSEKEEPING AND
021800** THE ORIGINAL-PROGRAM CHANGE-LOG ENTRY ABOVE FOR WHY THIS
021900** CARRIES NO SEPARATE Y2K ENTRY OF ITS OWN.
022000*    RAW ACCEPT-FROM-DATE RESULT, TWO-DIGIT YEAR
022100 77  WS-DATE-YYMMDD               PIC 9(06).
022200*    FIELD-BY-FIELD VIEW OF THE ABOVE, USED ONLY TO TEST
022300*    WS-DATE-YY AGAINST THE PIVOT IN 000-HOUSEKEEPING
022400 01  WS-DATE-YYMMDD-R  REDEFINES  WS-DATE-YYMMDD.
022500     05  WS-DATE-YY               PIC 99.
022600     05  WS-DATE-MM               PIC 99.
022700     05  WS-DATE-DD               PIC 99.
022800*    WINDOWED RUN DATE - BUILT ONCE IN 000-HOUSEKEEPING AND
022900*    MOVED TO MED-LAST-MOVEMENT-DATE AND THE PAGE HEADER
023000 01  WS-DATE-CCYYMMDD.
023100     05  WS-DATE-CC               PIC 99.
023200     05  WS-DATE-YY-OUT           PIC 99.
023300     05  WS-DATE-MM-OUT           PIC 99.
023400     05  WS-DATE-DD-OUT           PIC 99.
023500
023600*    END-OF-FILE SWITCH FOR INBOUND-FILE - TESTED BY THE
023700*    PERFORM ... UNTIL DRIVING PASS 1 IN THE MAIN PARAGRAPH
023800 01  MORE-INBOUND-SW              PIC X(1) VALUE SPACE.
023900     88  NO-MORE-INBOUND-RECS     VALUE 'N'.
024000     88  MORE-INBOUND-RECS        VALUE ' '.
024100
024200*    SET BY 250-LOOKUP-MEDICINE - 'Y' WHEN THE CURRENT
024300*    TRANSACTION'S MEDICINE IS ALREADY IN WS-MEDICINE-TABLE
024400*    FROM AN EARLIER TRANSACTION THIS RUN
024500 01  WS-EDIT-SWITCHES.
024600*        RESET TO 'N' AT THE TOP OF EVERY CALL TO 250-LOOKUP-
024700*        MEDICINE, SET 'Y' ONLY ON A SEARCH HIT
024800     05  WS-FOUND-SW              PIC X(1) VALUE 'N'.
024900         88  WS-MEDICINE-FOUND    VALUE 'Y'.
025000     05  FILLER                   PIC X(01).
025100
025200****** ONE ROW PER DISTINCT MEDICINE REFERENCED IN THE RUN -
025300****** LOADED ON FIRST REFERENCE ONLY, SEE 250-LOOKUP-MEDICINE.
025400****** RAISED FROM 500 TO 2000 - SEE 07/09/13 CHANGE-LOG ENTRY.
025500 01  WS-MEDICINE-TABLE.
025600*        PAD BYTE ONLY - NOT A SWITCH, NOT REFERENCED ANYWHERE,
025700*        CARRIED FOR THE SAME 01-LEVEL-ALWAYS-HAS-A-FILLER
025800*        HABIT USED ON EVERY OTHER GROUP ITEM IN THIS PROGRAM
025900     05  FILLER                   PIC X(01).
026000     05  WS-MED-ENTRY OCCURS 2000 TIMES
026100                      INDEXED BY MED-TBL-IDX.
026200*        KEY - SEARCHED SEQUENTIALLY IN 250-LOOKUP-MEDICINE
026300         10  WS-MED-TBL-ID        PIC 9(09).
026400*        RUNNING QUANTITY FOR THIS MEDICINE, UPDATED BY EVERY
026500*        TRANSACTION AGAINST IT THIS RUN, SEE 300-APPLY-
026600*        INBOUND-TXN
026700         10  WS-MED-TBL-QTY       PIC S9(09) COMP-3.
026800*        COUNT OF TRANSACTIONS APPLIED AGAINST THIS MEDICINE -
026900*        PRINTED ON THE CONTROL-BREAK TOTAL LINE, 740-WRITE-
027000*        MEDICINE-TOTAL
027100         10  WS-MED-TBL-TXN-CNT   PIC 9(05) COMP.
027200*    HOW MANY OF THE 2000 ROWS ABOVE ARE ACTUALLY IN USE THIS
027300*    RUN - ALSO DOUBLES AS DISTINCT-MEDICINE COUNT ON THE
027400*    FINAL TOTALS, SEE 01/05/16 CHANGE-LOG ENTRY
027500 77  WS-MED-TBL-COUNT             PIC 9(05) COMP VALUE ZERO.
027600
027700****** ONE ROW PER INBOUND TRANSACTION IN THE RUN, IN INPUT
027800****** ORDER - WRITTEN BACK OUT TO INBPOST-FILE IN PASS 2.
027900 01  WS-TXN-TABLE.
028000*        PAD BYTE, SAME HABIT AS WS-MEDICINE-TABLE ABOVE
028100     05  FILLER                   PIC X(01).
028200     05  WS-TXN-ENTRY OCCURS 2000 TIMES
028300                      INDEXED BY TXN-TBL-IDX.
028400*        THE THREE FIELDS BELOW ARE FILLED IN VERBATIM FROM
028500*        THE INBOUND RECORD AT 100-MAINLINE, BEFORE EDITING
028600         10  WS-TXN-ID            PIC 9(09).
028700         10  WS-TXN-MED-ID        PIC 9(09).
028800         10  WS-TXN-QUANTITY      PIC 9(09).
028900*        BEFORE/AFTER SNAPSHOT OF WS-MED-TBL-QTY, FILLED IN BY
029000*        300-APPLY-INBOUND-TXN, CARRIED FORWARD TO THE POSTED
029100*        RECORD AND THE REPORT DETAIL LINE
029200         10  WS-TXN-ORIGINAL-QTY  PIC S9(09) COMP-3.
029300         10  WS-TXN-UPDATED-QTY   PIC S9(09) COMP-3.
029400         10  WS-TXN-DATE          PIC 9(08).
029500         10  WS-TXN-SUPPLIER      PIC X(60).
029600*    HOW MANY OF THE 2000 ROWS ABOVE ARE ACTUALLY IN USE THIS
029700*    RUN - DRIVES THE VARYING LOOP IN 420-WRITE-ONE-TXN
029800 77  WS-TXN-COUNT                 PIC 9(05) COMP VALUE ZERO.
029900
030000*    RUN TOTALS - DISPLAYED AT 900-CLEANUP.  BOTH ARE COMP
030100*    RATHER THAN DISPLAY SINCE THEY ARE ONLY EVER ADDED TO OR
030200*    DISPLAYED, NEVER PRINTED IN AN EDITED PICTURE ON THE
030300*    REPORT ITSELF.
030400*    NOT REDEFINED, NOT OCCURS-DRIVEN - JUST TWO PLAIN COUNTERS,
030500*    SIMPLER THAN EITHER OF THE TWO TABLES ABOVE
030600 01  COUNTERS-AND-ACCUMULATORS.
030700*        COUNT OF TRANSACTIONS READ FROM INBOUND-FILE THIS RUN
030800     05  RECORDS-READ             PIC S9(9) COMP.
030900*        COUNT OF TRANSACTIONS WRITTEN TO INBPOST-FILE - EQUAL
031000*        TO RECORDS-READ ON EVERY SUCCESSFUL RUN SINCE THIS
031100*        PROGRAM HAS NO SOFT-REJECT PATH
031200     05  RECORDS-WRITTEN          PIC S9(9) COMP.
031300     05  FILLER                   PIC X(02).
031400
031500** PRINT LINE - DETAIL FORMAT.  WS-RPT-TOTAL-LINE-R BELOW GIVES
031600** THE CONTROL-BREAK TOTAL LINE ITS OWN OVERLAY OF THIS AREA,
031700** AND WS-RPT-FINAL-LINE-R GIVES THE END-OF-RUN LINE A THIRD.
031800 01  WS-RPT-DETAIL-LINE.
031900*        NO FILLER LABEL PRECEDING THE FIRST FIELD - THE
032000*        DETAIL LINE STARTS RIGHT AT COLUMN 1
032100     05  WS-RPT-TXN-ID            PIC 9(9).
032200     05  FILLER                   PIC X(2) VALUE SPACES.
032300     05  WS-RPT-MED-ID            PIC 9(9).
032400     05  FILLER                   PIC X(2) VALUE SPACES.
032500     05  WS-RPT-QTY-APPLIED       PIC +9(9).
032600     05  FILLER                   PIC X(2) VALUE SPACES.
032700     05  WS-RPT-RUNNING-QTY       PIC -9(9).
032800     05  FILLER                   PIC X(85) VALUE SPACES.
032900*    CONTROL-BREAK TOTAL LINE - ONE PER DISTINCT MEDICINE,
033000*    WRITTEN AT 740-WRITE-MEDICINE-TOTAL AFTER EVERY
033100*    TRANSACTION AGAINST THAT MEDICINE HAS BEEN POSTED
033200 01  WS-RPT-TOTAL-LINE-R REDEFINES WS-RPT-DETAIL-LINE.
033300*        LITERAL LABEL, MOVED IN AT 740-WRITE-MEDICINE-TOTAL
033400     05  WS-RPT-TOT-LABEL         PIC X(20).
033500     05  WS-RPT-TOT-MED-ID        PIC 9(9).
033600     05  FILLER                   PIC X(2) VALUE SPACES.
033700     05  WS-RPT-TOT-TXN-CNT       PIC ZZZ9.
033800     05  FILLER                   PIC X(2) VALUE SPACES.
033900     05  WS-RPT-TOT-FINAL-QTY     PIC -9(9).
034000     05  FILLER                   PIC X(84) VALUE SPACES.
034100*    END-OF-RUN TOTALS LINE - THREE OF THESE ARE PRINTED AT
034200*    900-WRITE-FINAL-TOTALS
034300 01  WS-RPT-FINAL-LINE-R REDEFINES WS-RPT-DETAIL-LINE.
034400*        WIDER LABEL THAN THE TOTAL-LINE OVERLAY ABOVE - THE
034500*        THREE FINAL-TOTALS CAPTIONS RUN LONGER THAN "MEDICINE
034600*        TOTAL FOR ID"
034700     05  WS-RPT-FINAL-LABEL       PIC X(30).
034800     05  WS-RPT-FINAL-VALUE       PIC ZZZ,ZZZ,ZZ9.
034900     05  FILLER                   PIC X(93) VALUE SPACES.
035000
035100*    PAGE HEADER LINE - WRITTEN AT THE TOP OF EVERY PAGE BY
035200*    700-WRITE-PAGE-HDR, COPIED FROM PATLIST'S OWN HEADER STYLE
035300 01  WS-PAGE-HDR-LINE.
035400*        LITERAL LABEL - IDENTICAL ON EVERY PAGE OF THE RUN
035500     05  FILLER                   PIC X(40) VALUE
035600         'INBOUND RECEIPT POSTING - RUN OF '.
035700*        MOVED FROM WS-DATE-CCYYMMDD EACH TIME A NEW PAGE
035800*        STARTS, SEE 700-WRITE-PAGE-HDR
035900     05  WS-PHDR-DATE             PIC 9(8).
036000     05  FILLER                   PIC X(84) VALUE SPACES.
036100
036200*    LINES PRINTED SINCE THE LAST PAGE HEADER - FORCED PAST 55
036300*    TO GUARANTEE A HEADER PRINTS BEFORE THE FIRST DETAIL LINE.
036400*    RESET TO ZERO EVERY TIME 700-WRITE-PAGE-HDR RUNS.
036500 77  WS-LINE-COUNT                PIC 9(3) COMP VALUE 99.
036600*    PAGES PRINTED THIS RUN - DISPLAY-ONLY, NOT CURRENTLY
036700*    PRINTED ON THE REPORT ITSELF.  CARRIED IN CASE OPS EVER
036800*    ASKS FOR A PAGE COUNT ON THE JOB LOG.
036900 77  WS-PAGE-COUNT                PIC 9(3) COMP VALUE ZERO.
037000*    SCRATCH FIELD, CARRIED FOR LAYOUT PARITY WITH OUTBUPDT'S
037100*    OWN WS-CANDIDATE-QTY - NOT NEEDED ON THE INBOUND SIDE
037200*    SINCE ADDING A RECEIPT CAN NEVER PRODUCE AN INVALID
037300*    (NEGATIVE) RESULT THE WAY SUBTRACTING A DISPATCH CAN
037400 77  WS-CANDIDATE-QTY             PIC S9(09) COMP-3.
037500
037600*    SHOP-STANDARD ABEND/ERROR WORK AREA - SHARED WITH MEDMAINT
037700*    AND OUTBUPDT.  PARA-NAME, ABEND-REASON, EXPECTED-VAL AND
037800*    ACTUAL-VAL ARE ALL PART OF THE PRINTED ABEND-REC LAYOUT -
037900*    SEE THE ABENDREC COPYBOOK ITSELF FOR FIELD WIDTHS.
038000 COPY ABENDREC.
038100
038200 PROCEDURE DIVISION.
038300******************************************************************
038400*    OVERALL FLOW - 000-HOUSEKEEPING OPENS THE FILES AND        *
038500*    PRIMES THE FIRST READ.  100-MAINLINE (PASS 1) RUNS ONCE    *
038600*    PER TRANSACTION, EDITING AND COMPUTING ENTIRELY IN         *
038700*    WORKING STORAGE - NO FILE OUTPUT HAPPENS HERE.  IF PASS 1  *
038800*    COMPLETES FOR THE WHOLE FEED, 400-POST-AND-REPORT (PASS 2) *
038900*    WRITES EVERY POSTED TRANSACTION, REWRITES EVERY DISTINCT   *
039000*    MASTER ONCE, AND PRINTS THE REPORT.  ANY EDIT FAILURE OR   *
039100*    NOT-FOUND MEDICINE IN PASS 1 ROUTES STRAIGHT TO 1000-      *
039200*    ABEND-RTN INSTEAD OF RETURNING HERE - PASS 2 NEVER RUNS.   *
039300******************************************************************
039400*    OPEN, WINDOW THE DATE, PRIME THE FIRST READ
039500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
039600*    PASS 1 - ONE ITERATION PER TRANSACTION ALREADY ON THE FILE
039700     PERFORM 100-MAINLINE THRU 100-EXIT
039800             UNTIL NO-MORE-INBOUND-RECS.
039900*    PASS 2 - ONLY RUNS IF PASS 1 NEVER BRANCHED TO THE ABEND
040000*    ROUTINE FOR ANY TRANSACTION ABOVE
040100     PERFORM 400-POST-AND-REPORT THRU 400-EXIT.
040200*    CLOSE, DISPLAY CONSOLE COUNTS, NORMAL RETURN
040300     PERFORM 900-CLEANUP THRU 900-CLEANUP-EXIT.
040400     MOVE ZERO TO RETURN-CODE.
040500     GOBACK.
040600
040700******************************************************************
040800* 000-HOUSEKEEPING - OPENS ALL FOUR FILES, WINDOWS THE RUN      *
040900* DATE'S CENTURY, AND PRIMES PASS 1 WITH THE FIRST TRANSACTION. *
041000******************************************************************
041100 000-HOUSEKEEPING.
041200*    SET FIRST SO 1000-ABEND-RTN ALWAYS HAS SOMETHING SENSIBLE
041300*    TO PRINT EVEN IF SOMETHING GOES WRONG DURING OPEN ITSELF
041400     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
041500     DISPLAY '******** BEGIN JOB INBDUPDT ********'.
041600*    ACCEPT FROM DATE RETURNS A TWO-DIGIT YEAR - WINDOW IT THE
041700*    SAME WAY EVERY PROGRAM IN THIS SHOP DOES
041800     ACCEPT  WS-DATE-YYMMDD FROM DATE.
041900*    00-49 IS 20XX, 50-99 IS 19XX - THE SAME PIVOT USED BY
042000*    MEDMAINT AND OUTBUPDT
042100     IF WS-DATE-YY < 50
042200         MOVE 20 TO WS-DATE-CC
042300     ELSE
042400         MOVE 19 TO WS-DATE-CC
042500     END-IF.
042600*    COPY THE TWO-DIGIT YEAR, MONTH AND DAY ACROSS UNCHANGED -
042700*    ONLY THE CENTURY WAS COMPUTED, THE REST IS A STRAIGHT MOVE
042800     MOVE WS-DATE-YY TO WS-DATE-YY-OUT.
042900     MOVE WS-DATE-MM TO WS-DATE-MM-OUT.
043000     MOVE WS-DATE-DD TO WS-DATE-DD-OUT.
043100
043200*    CANDIDATE RECEIPTS IN, POSTED RECEIPTS OUT (PASS 2 ONLY,
043300*    OPENED HERE REGARDLESS SINCE OPEN/CLOSE HAPPEN ONCE PER
043400*    RUN), REPORT OUT, MASTER I-O
043500*        PASS 1 INPUT
043600     OPEN INPUT INBOUND-FILE.
043700*        PASS 2 OUTPUT
043800     OPEN OUTPUT INBPOST-FILE.
043900*        END-OF-RUN REPORT
044000     OPEN OUTPUT SYSOUT.
044100*        RANDOM READ IN PASS 1, REWRITE IN PASS 2 - I-O MODE
044200*        COVERS BOTH WITHOUT A SECOND OPEN/CLOSE
044300     OPEN I-O MEDMSTR.
044400*    ZEROES BOTH RUN-TOTAL COUNTERS BEFORE THE FIRST TRANSACTION
044500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
044600
044700*    PRIME THE READ - AN EMPTY FEED FALLS STRAIGHT THROUGH
044800*    100-MAINLINE'S PERFORM ... UNTIL AND 400-POST-AND-REPORT
044900*    STILL RUNS, JUST WITH ZERO TABLE ENTRIES
045000     READ INBOUND-FILE INTO INBOUND-TRANS-REC
045100         AT END
045200*            EMPTY FEED - GO STRAIGHT TO 000-EXIT RATHER THAN
045300*            FALLING INTO THE COUNTER ADD BELOW
045400         MOVE 'N' TO MORE-INBOUND-SW
045500         GO TO 000-EXIT
045600     END-READ.
045700     ADD +1 TO RECORDS-READ.
045800 000-EXIT.
045900     EXIT.
046000
046100******************************************************************
046200* 100-MAINLINE - PASS 1.  BUILDS WS-TXN-TABLE AND              *
046300* WS-MEDICINE-TABLE ENTIRELY IN WORKING STORAGE.  NO WRITE OR   *
046400* REWRITE HAPPENS ANYWHERE IN THIS PARAGRAPH OR ANYTHING IT     *
046500* CALLS - THAT IS WHAT MAKES THE ALL-OR-NOTHING RULE WORK.      *
046600******************************************************************
046700 100-MAINLINE.
046800     MOVE '100-MAINLINE' TO PARA-NAME.
046900*    APPEND THIS TRANSACTION TO WS-TXN-TABLE IN INPUT ORDER -
047000*    THE TABLE IS NEVER RE-SORTED, PASS 2 WRITES IT BACK OUT
047100*    IN THE SAME ORDER IT CAME IN
047200*    BUMP THE COUNT FIRST, THEN INDEX ON THE NEW COUNT - THE
047300*    SAME ADD-THEN-SET IDIOM USED FOR WS-MEDICINE-TABLE BELOW
047400     ADD +1 TO WS-TXN-COUNT.
047500     SET TXN-TBL-IDX TO WS-TXN-COUNT.
047600*        KEY FIELDS, CARRIED STRAIGHT ACROSS
047700     MOVE IN-TXN-ID       TO WS-TXN-ID(TXN-TBL-IDX).
047800     MOVE IN-MEDICINE-ID  TO WS-TXN-MED-ID(TXN-TBL-IDX).
047900     MOVE IN-QUANTITY     TO WS-TXN-QUANTITY(TXN-TBL-IDX).
048000     MOVE IN-RECEIVED-DATE TO WS-TXN-DATE(TXN-TBL-IDX).
048100     MOVE IN-SUPPLIER     TO WS-TXN-SUPPLIER(TXN-TBL-IDX).
048200*    ORIGINAL-QTY/UPDATED-QTY ARE NOT MOVED HERE - THEY ARE
048300*    STILL ZERO AT THIS POINT AND ARE FILLED IN LATER BY
048400*    300-APPLY-INBOUND-TXN, BELOW
048500
048600*    EDIT, THEN LOOKUP-OR-LOAD THE MEDICINE, THEN APPLY THE
048700*    POSTING RULE - IN THAT ORDER, SO A BAD TRANSACTION ABENDS
048800*    BEFORE WE EVER TOUCH THE MASTER TABLE FOR IT
048900     PERFORM 200-VALIDATE-INBOUND-TXN THRU 200-EXIT.
049000     PERFORM 250-LOOKUP-MEDICINE THRU 250-EXIT.
049100     PERFORM 300-APPLY-INBOUND-TXN THRU 300-EXIT.
049200
049300*    NEXT TRANSACTION, OR DROP OUT OF PASS 1 AT END OF FILE -
049400*    THE SAME READ-INTO-A-GROUP-ITEM PATTERN USED IN 000-
049500*    HOUSEKEEPING'S PRIMING READ ABOVE
049600     READ INBOUND-FILE INTO INBOUND-TRANS-REC
049700         AT END
049800         MOVE 'N' TO MORE-INBOUND-SW
049900         GO TO 100-EXIT
050000     END-READ.
050100     ADD +1 TO RECORDS-READ.
050200 100-EXIT.
050300     EXIT.
050400
050500******************************************************************
050600* 200-VALIDATE-INBOUND-TXN - INBOUNDTRANSACTIONDTO EDITS.       *
050700* A VALIDATION FAILURE ABENDS THE WHOLE RUN THE SAME AS A       *
050800* NOT-FOUND MEDICINE - NEITHER IS A SOFT REJECT IN THIS FLOW.   *
050900* SUPPLIER IS CHECKED VIA IN-SUPPLIER-REQUIRED-SW RATHER THAN A *
051000* DIRECT COMPARE - SEE THE 11/14/12 CHANGE-LOG ENTRY ABOVE AND  *
051100* THE COPYBOOK'S OWN COMMENTARY ON THE SWITCH.                  *
051200******************************************************************
051300 200-VALIDATE-INBOUND-TXN.
051400     MOVE '200-VALIDATE-INBOUND-TXN' TO PARA-NAME.
051500*    QUANTITY RECEIVED MUST BE AT LEAST 1 - A ZERO OR NEGATIVE
051600*    RECEIPT MAKES NO BUSINESS SENSE ON THE INBOUND SIDE.
051700*    THERE IS NO UPPER BOUND CHECK - THE FEED IS TRUSTED FOR
051800*    LARGE BUT LEGITIMATE BULK RECEIPTS.
051900     IF IN-QUANTITY < 1
052000         MOVE '** IN-QUANTITY MUST BE AT LEAST 1'
052100                                  TO ABEND-REASON
052200         MOVE IN-TXN-ID TO ACTUAL-VAL
052300         GO TO 1000-ABEND-RTN.
052400
052500*    SET THE SWITCH FROM THE RAW FIELD FIRST - THIS IS THE
052600*    ONLY PLACE IN THE PROGRAM THAT EVER TESTS IN-SUPPLIER
052700*    DIRECTLY, EVERYTHING DOWNSTREAM TESTS THE 88-LEVEL
052800     IF IN-SUPPLIER = SPACES
052900         MOVE 'N' TO IN-SUPPLIER-REQUIRED-SW
053000     ELSE
053100         MOVE 'Y' TO IN-SUPPLIER-REQUIRED-SW
053200     END-IF.
053300
053400*    REQ 5083 - A BLANK SUPPLIER OF RECORD ABENDS THE RUN THE
053500*    SAME AS A BAD QUANTITY, ABOVE
053600     IF NOT IN-SUPPLIER-PRESENT
053700         MOVE '** IN-SUPPLIER IS REQUIRED'
053800                                  TO ABEND-REASON
053900         MOVE IN-TXN-ID TO ACTUAL-VAL
054000         GO TO 1000-ABEND-RTN.
054100 200-EXIT.
054200     EXIT.
054300
054400******************************************************************
054500* 250-LOOKUP-MEDICINE - THE BATCH-LOOKUP OPTIMIZATION.  SEARCH  *
054600* THE TABLE FIRST; ONLY WHEN THIS MED-ID HAS NOT BEEN SEEN YET  *
054700* THIS RUN DO WE ACTUALLY READ MEDMSTR.  A MISSING MEDICINE     *
054800* ABENDS THE WHOLE RUN - "MEDICINE WITH ID X NOT FOUND".        *
054900******************************************************************
055000 250-LOOKUP-MEDICINE.
055100     MOVE '250-LOOKUP-MEDICINE' TO PARA-NAME.
055200*    RESET EVERY CALL - THE 88 IS RE-TESTED AT THE BOTTOM OF
055300*    THE SEARCH, NOT CARRIED OVER FROM THE PRIOR TRANSACTION
055400     MOVE 'N' TO WS-FOUND-SW.
055500*    SEARCH IS SKIPPED ENTIRELY ON THE VERY FIRST TRANSACTION
055600*    OF THE RUN, WHEN THE TABLE IS STILL EMPTY.  A SEQUENTIAL
055700*    SEARCH IS FINE AT THIS TABLE SIZE - THE SHOP HAS NEVER
055800*    SEEN A RUN WITH MORE THAN A FEW HUNDRED DISTINCT MEDICINES.
055900     IF WS-MED-TBL-COUNT > ZERO
056000         SET MED-TBL-IDX TO 1
056100         SEARCH WS-MED-ENTRY
056200             AT END
056300                 CONTINUE
056400             WHEN WS-MED-TBL-ID(MED-TBL-IDX) =
056500                  WS-TXN-MED-ID(TXN-TBL-IDX)
056600                 MOVE 'Y' TO WS-FOUND-SW
056700         END-SEARCH
056800     END-IF.
056900
057000*    ALREADY IN THE TABLE FROM AN EARLIER TRANSACTION - MED-
057100*    TBL-IDX IS ALREADY POINTING AT THE RIGHT ROW, NOTHING
057200*    MORE TO DO
057300     IF WS-MEDICINE-FOUND
057400         GO TO 250-EXIT.
057500
057600*    FIRST TIME THIS RUN - RANDOM READ THE MASTER AND ADD A
057700*    NEW ROW TO THE TABLE
057800*    RANDOM READ BY KEY - MEDMSTR-STATUS OF '00' IS THE ONLY
057900*    STATUS THIS PROGRAM TREATS AS SUCCESS, SEE RECORD-FOUND
058000*    IN FILE-STATUS-CODES ABOVE.  ANY OTHER STATUS, INCLUDING
058100*    A GENUINE VSAM I-O ERROR, IS TREATED THE SAME AS A PLAIN
058200*    NOT-FOUND FOR SIMPLICITY - THE ABEND MESSAGE COVERS BOTH.
058300     MOVE WS-TXN-MED-ID(TXN-TBL-IDX) TO MEDMSTR-KEY.
058400     READ MEDMSTR INTO MEDICINE-MASTER-REC.
058500     IF NOT RECORD-FOUND
058600         MOVE '** MEDICINE WITH ID NOT FOUND'
058700                                  TO ABEND-REASON
058800         MOVE WS-TXN-MED-ID(TXN-TBL-IDX) TO ACTUAL-VAL
058900         GO TO 1000-ABEND-RTN.
059000
059100*    ADD-THEN-SET SO MED-TBL-IDX POINTS AT THE ROW WE JUST
059200*    BUILT, THE SAME AS THE SEARCH DOES ON A HIT ABOVE
059300     ADD +1 TO WS-MED-TBL-COUNT.
059400     SET MED-TBL-IDX TO WS-MED-TBL-COUNT.
059500*        KEY FIELD - WHAT THE SEARCH ABOVE MATCHES ON
059600     MOVE WS-TXN-MED-ID(TXN-TBL-IDX) TO WS-MED-TBL-ID(MED-TBL-IDX).
059700*        STARTING RUNNING QUANTITY - THE ON-HAND BALANCE AS OF
059800*        THE READ, BEFORE THIS OR ANY LATER TRANSACTION THIS
059900*        RUN APPLIES AGAINST IT
060000     MOVE MED-QUANTITY               TO WS-MED-TBL-QTY(MED-TBL-IDX).
060100*        NO TRANSACTIONS APPLIED YET - 300-APPLY-INBOUND-TXN
060200*        WILL ADD +1 EACH TIME ONE POSTS AGAINST THIS ROW
060300     MOVE ZERO                    TO WS-MED-TBL-TXN-CNT(MED-TBL-IDX).
060400 250-EXIT.
060500     EXIT.
060600
060700******************************************************************
060800* 300-APPLY-INBOUND-TXN - THE POSTING RULE.  NEW QTY = OLD QTY  *
060900* PLUS IN-QUANTITY.  THE RUNNING TABLE QUANTITY (NOT THE MASTER *
061000* ON DISK) CARRIES THE CUMULATIVE EFFECT OF EVERY TRANSACTION   *
061100* AGAINST THIS MEDICINE SO FAR THIS RUN.                        *
061200******************************************************************
061300 300-APPLY-INBOUND-TXN.
061400     MOVE '300-APPLY-INBOUND-TXN' TO PARA-NAME.
061500*    SNAPSHOT THE QTY BEFORE THIS TRANSACTION - CARRIED TO THE
061600*    POSTED RECORD AS IN-ORIGINAL-QTY AT 420-WRITE-ONE-TXN
061700     MOVE WS-MED-TBL-QTY(MED-TBL-IDX)
061800                          TO WS-TXN-ORIGINAL-QTY(TXN-TBL-IDX).
061900*    THE ONLY ARITHMETIC IN THE PROGRAM - A RECEIPT CAN ONLY ADD
062000*    TO STOCK ON HAND, SO UNLIKE THE OUTBOUND SIDE THERE IS NO
062100*    NEGATIVE-RESULT CASE TO GUARD AGAINST HERE
062200     COMPUTE WS-MED-TBL-QTY(MED-TBL-IDX) =
062300             WS-MED-TBL-QTY(MED-TBL-IDX) +
062400             WS-TXN-QUANTITY(TXN-TBL-IDX).
062500*    SNAPSHOT AFTER - THIS BECOMES IN-UPDATED-QTY ON THE
062600*    POSTED RECORD AND WS-RPT-RUNNING-QTY ON THE REPORT
062700     MOVE WS-MED-TBL-QTY(MED-TBL-IDX)
062800                          TO WS-TXN-UPDATED-QTY(TXN-TBL-IDX).
062900     ADD +1 TO WS-MED-TBL-TXN-CNT(MED-TBL-IDX).
063000 300-EXIT.
063100     EXIT.
063200
063300******************************************************************
063400* 400-POST-AND-REPORT - PASS 2.  ONLY REACHED IF PASS 1         *
063500* COMPLETED FOR EVERY TRANSACTION WITHOUT ABENDING.  WRITES     *
063600* EVERY POSTED TRANSACTION, REWRITES EVERY DISTINCT MEDICINE    *
063700* MASTER ONCE, AND PRINTS THE END-OF-RUN REPORT.                *
063800******************************************************************
063900 400-POST-AND-REPORT.
064000     MOVE '400-POST-AND-REPORT' TO PARA-NAME.
064100*    HEADER FIRST SO THE VERY FIRST DETAIL LINE HAS SOMETHING
064200*    ABOVE IT ON THE PAGE
064300     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
064400
064500*    ONE ITERATION PER TRANSACTION, IN THE ORDER THEY ARRIVED
064600     PERFORM 420-WRITE-ONE-TXN THRU 420-EXIT
064700             VARYING TXN-TBL-IDX FROM 1 BY 1
064800             UNTIL TXN-TBL-IDX > WS-TXN-COUNT.
064900
065000*    ONE ITERATION PER DISTINCT MEDICINE - EACH MASTER IS
065100*    REWRITTEN EXACTLY ONCE NO MATTER HOW MANY TRANSACTIONS
065200*    POSTED AGAINST IT
065300     PERFORM 440-REWRITE-ONE-MASTER THRU 440-EXIT
065400             VARYING MED-TBL-IDX FROM 1 BY 1
065500             UNTIL MED-TBL-IDX > WS-MED-TBL-COUNT.
065600
065700*    THREE-LINE SUMMARY BLOCK, LAST THING ON THE REPORT
065800     PERFORM 900-WRITE-FINAL-TOTALS THRU 900-EXIT.
065900 400-EXIT.
066000     EXIT.
066100
066200*    WRITES ONE POSTED TRANSACTION AND ITS REPORT DETAIL LINE -
066300*    THE POSTED RECORD CARRIES THE ORIGINAL/UPDATED SNAPSHOTS
066400*    300-APPLY-INBOUND-TXN FILLED IN DURING PASS 1
066500 420-WRITE-ONE-TXN.
066600     MOVE '420-WRITE-ONE-TXN' TO PARA-NAME.
066700*    REBUILD INBOUND-TRANS-REC FROM THE TABLE ROW - THIS IS THE
066800*    ONLY PLACE THE POSTED RECORD IS ASSEMBLED FIELD BY FIELD
066900     MOVE WS-TXN-ID(TXN-TBL-IDX)          TO IN-TXN-ID.
067000     MOVE WS-TXN-MED-ID(TXN-TBL-IDX)      TO IN-MEDICINE-ID.
067100     MOVE WS-TXN-QUANTITY(TXN-TBL-IDX)    TO IN-QUANTITY.
067200     MOVE WS-TXN-ORIGINAL-QTY(TXN-TBL-IDX) TO IN-ORIGINAL-QTY.
067300     MOVE WS-TXN-UPDATED-QTY(TXN-TBL-IDX)  TO IN-UPDATED-QTY.
067400     MOVE WS-TXN-DATE(TXN-TBL-IDX)         TO IN-RECEIVED-DATE.
067500     MOVE WS-TXN-SUPPLIER(TXN-TBL-IDX)     TO IN-SUPPLIER.
067600
067700*    WRITE THE POSTED RECORD, THEN ITS REPORT DETAIL LINE
067800     WRITE INBPOST-REC FROM INBOUND-TRANS-REC.
067900     ADD +1 TO RECORDS-WRITTEN.
068000     PERFORM 720-WRITE-DETAIL-LINE THRU 720-EXIT.
068100 420-EXIT.
068200     EXIT.
068300
068400*    REWRITES ONE DISTINCT MEDICINE MASTER WITH ITS FINAL
068500*    RUNNING QUANTITY FOR THIS RUN, THEN PRINTS ITS TOTAL LINE
068600 440-REWRITE-ONE-MASTER.
068700     MOVE '440-REWRITE-ONE-MASTER' TO PARA-NAME.
068800*    RE-READ RATHER THAN REWRITE FROM THE STALE COPY LEFT IN
068900*    MEDICINE-MASTER-REC FROM PASS 1'S LAST LOOKUP - GUARDS
069000*    AGAINST THE UNLIKELY CASE THE VSAM RECORD CHANGED BETWEEN
069100*    THE TWO PASSES.  THIS IS THE SAME DEFENSIVE RE-READ HABIT
069200*    OUTBUPDT USES ON ITS OWN 440-REWRITE-ONE-MASTER.
069300     MOVE WS-MED-TBL-ID(MED-TBL-IDX) TO MEDMSTR-KEY.
069400     READ MEDMSTR INTO MEDICINE-MASTER-REC.
069500     IF NOT RECORD-FOUND
069600         MOVE '** MEDICINE VANISHED BEFORE REWRITE'
069700                                  TO ABEND-REASON
069800         MOVE MEDMSTR-KEY TO ACTUAL-VAL
069900         GO TO 1000-ABEND-RTN.
070000
070100*        FINAL RUNNING QUANTITY FOR THIS RUN REPLACES THE
070200*        MASTER'S ON-HAND BALANCE
070300     MOVE WS-MED-TBL-QTY(MED-TBL-IDX) TO MED-QUANTITY.
070400*        TODAY'S DATE STAMPS THE MASTER AS LAST MOVED TODAY,
070500*        REGARDLESS OF HOW MANY TRANSACTIONS POSTED AGAINST IT
070600     MOVE WS-DATE-CCYYMMDD            TO MED-LAST-MOVEMENT-DATE.
070700
070800*    A REWRITE FAILURE HERE MEANS THE MASTER WE JUST RE-READ
070900*    IS GONE OR THE DATA SET IS IN TROUBLE - THAT IS AN ABEND
071000     REWRITE MEDMSTR-REC FROM MEDICINE-MASTER-REC
071100         INVALID KEY
071200             MOVE '** PROBLEM REWRITING MEDMSTR'
071300                                  TO ABEND-REASON
071400             MOVE MEDMSTR-STATUS TO EXPECTED-VAL
071500             GO TO 1000-ABEND-RTN
071600     END-REWRITE.
071700
071800*    TOTAL LINE PRINTS ONLY AFTER THE REWRITE SUCCEEDS - THE
071900*    REPORT NEVER SHOWS A MEDICINE'S FINAL FIGURES UNTIL THE
072000*    MASTER ITSELF ACTUALLY REFLECTS THEM
072100     PERFORM 740-WRITE-MEDICINE-TOTAL THRU 740-EXIT.
072200 440-EXIT.
072300     EXIT.
072400
072500*    PAGE HEADER - CALLED ONCE AT THE START OF THE REPORT AND
072600*    AGAIN EVERY TIME 720/740 SEE MORE THAN 55 LINES SINCE THE
072700*    LAST HEADER
072800 700-WRITE-PAGE-HDR.
072900     MOVE '700-WRITE-PAGE-HDR' TO PARA-NAME.
073000     ADD +1 TO WS-PAGE-COUNT.
073100     MOVE WS-DATE-CCYYMMDD TO WS-PHDR-DATE.
073200*    NEXT-PAGE FORCES A CHANNEL SKIP TO THE TOP OF A NEW PAGE
073300*    ON THE PRINTER, NOT JUST A LINE ADVANCE
073400     WRITE SYSOUT-REC FROM WS-PAGE-HDR-LINE
073500         AFTER ADVANCING NEXT-PAGE.
073600*    RESET THE LINE COUNT SO 720/740 DO NOT IMMEDIATELY BREAK
073700*    TO ANOTHER NEW PAGE ON THE VERY NEXT LINE WRITTEN
073800     MOVE ZERO TO WS-LINE-COUNT.
073900 700-EXIT.
074000     EXIT.
074100
074200*    ONE REPORT LINE PER POSTED TRANSACTION
074300 720-WRITE-DETAIL-LINE.
074400     MOVE '720-WRITE-DETAIL-LINE' TO PARA-NAME.
074500*    55-LINE PAGE DEPTH - SHOP-STANDARD PRINT-FORM SIZE, SAME
074600*    LIMIT PATLIST USES.  CHECKED BEFORE EVERY DETAIL LINE AND
074700*    EVERY TOTAL LINE, NOT JUST AT A CONTROL BREAK.
074800     IF WS-LINE-COUNT > 55
074900         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
075000     MOVE SPACES TO WS-RPT-DETAIL-LINE.
075100*        TRANSACTION AND MEDICINE IDENTIFICATION
075200     MOVE WS-TXN-ID(TXN-TBL-IDX)       TO WS-RPT-TXN-ID.
075300     MOVE WS-TXN-MED-ID(TXN-TBL-IDX)   TO WS-RPT-MED-ID.
075400*        QUANTITY APPLIED THIS TRANSACTION AND THE RESULTING
075500*        RUNNING BALANCE FOR THE MEDICINE
075600     MOVE WS-TXN-QUANTITY(TXN-TBL-IDX) TO WS-RPT-QTY-APPLIED.
075700     MOVE WS-TXN-UPDATED-QTY(TXN-TBL-IDX)
075800                                  TO WS-RPT-RUNNING-QTY.
075900     WRITE SYSOUT-REC FROM WS-RPT-DETAIL-LINE.
076000     ADD +1 TO WS-LINE-COUNT.
076100 720-EXIT.
076200     EXIT.
076300
076400*    CONTROL-BREAK TOTAL LINE - ONE PER DISTINCT MEDICINE,
076500*    PRINTED RIGHT AFTER 440-REWRITE-ONE-MASTER REWRITES IT
076600 740-WRITE-MEDICINE-TOTAL.
076700     MOVE '740-WRITE-MEDICINE-TOTAL' TO PARA-NAME.
076800*    SAME PAGE-DEPTH CHECK AS 720-WRITE-DETAIL-LINE - A TOTAL
076900*    LINE COUNTS TOWARD THE 55-LINE LIMIT THE SAME AS A DETAIL
077000*    LINE DOES
077100     IF WS-LINE-COUNT > 55
077200         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
077300     MOVE SPACES TO WS-RPT-TOTAL-LINE-R.
077400     MOVE 'MEDICINE TOTAL FOR ID'    TO WS-RPT-TOT-LABEL.
077500     MOVE WS-MED-TBL-ID(MED-TBL-IDX)  TO WS-RPT-TOT-MED-ID.
077600*        NUMBER OF RECEIPT TRANSACTIONS THAT POSTED AGAINST
077700*        THIS MEDICINE THIS RUN
077800     MOVE WS-MED-TBL-TXN-CNT(MED-TBL-IDX)
077900                                  TO WS-RPT-TOT-TXN-CNT.
078000*        FINAL RUNNING QUANTITY AFTER ALL OF THEM APPLIED
078100     MOVE WS-MED-TBL-QTY(MED-TBL-IDX) TO WS-RPT-TOT-FINAL-QTY.
078200     WRITE SYSOUT-REC FROM WS-RPT-TOTAL-LINE-R.
078300     ADD +1 TO WS-LINE-COUNT.
078400 740-EXIT.
078500     EXIT.
078600
078700*    THREE-LINE END-OF-RUN SUMMARY - TRANSACTIONS PROCESSED,
078800*    DISTINCT MEDICINES TOUCHED, AND TRANSACTIONS REJECTED
078900*    (ALWAYS ZERO ON THIS PROGRAM SINCE A BAD TRANSACTION
079000*    ABENDS THE WHOLE RUN RATHER THAN BEING REJECTED - THE
079100*    LINE IS CARRIED FOR REPORT-FORMAT PARITY WITH A FUTURE
079200*    SOFT-REJECT MODE, SHOULD ONE EVER BE ADDED)
079300 900-WRITE-FINAL-TOTALS.
079400     MOVE '900-WRITE-FINAL-TOTALS' TO PARA-NAME.
079500*        LINE 1 - HOW MANY RECEIPT TRANSACTIONS WERE ON THE
079600*        INBOUND FEED THIS RUN
079700     MOVE SPACES TO WS-RPT-FINAL-LINE-R.
079800     MOVE 'TRANSACTIONS PROCESSED' TO WS-RPT-FINAL-LABEL.
079900     MOVE WS-TXN-COUNT TO WS-RPT-FINAL-VALUE.
080000     WRITE SYSOUT-REC FROM WS-RPT-FINAL-LINE-R.
080100
080200*        LINE 2 - HOW MANY DISTINCT MEDICINES HAD AT LEAST ONE
080300*        RECEIPT POSTED AGAINST THEM THIS RUN
080400     MOVE SPACES TO WS-RPT-FINAL-LINE-R.
080500     MOVE 'DISTINCT MEDICINES TOUCHED' TO WS-RPT-FINAL-LABEL.
080600     MOVE WS-MED-TBL-COUNT TO WS-RPT-FINAL-VALUE.
080700     WRITE SYSOUT-REC FROM WS-RPT-FINAL-LINE-R.
080800
080900*        LINE 3 - ALWAYS ZERO, SEE THE PARAGRAPH BANNER ABOVE
081000     MOVE SPACES TO WS-RPT-FINAL-LINE-R.
081100     MOVE 'TRANSACTIONS REJECTED' TO WS-RPT-FINAL-LABEL.
081200     MOVE ZERO TO WS-RPT-FINAL-VALUE.
081300     WRITE SYSOUT-REC FROM WS-RPT-FINAL-LINE-R.
081400 900-EXIT.
081500     EXIT.
081600
081700*    CLOSE ALL FOUR FILES - CALLED FROM BOTH THE NORMAL
081800*    END-OF-JOB PATH AND THE ABEND PATH
081900 700-CLOSE-FILES.
082000     MOVE '700-CLOSE-FILES' TO PARA-NAME.
082100*    ALL FOUR IN ONE CLOSE STATEMENT - ORDER DOES NOT MATTER,
082200*    NONE OF THEM ARE INTERDEPENDENT AT CLOSE TIME
082300     CLOSE INBOUND-FILE, INBPOST-FILE, MEDMSTR, SYSOUT.
082400 700-CLOSE-EXIT.
082500     EXIT.
082600
082700*    NORMAL END OF JOB - DISPLAYS THE TWO CONSOLE COUNTS AND
082800*    CLOSES FILES.  THE DETAILED THREE-LINE TOTALS ALREADY
082900*    WENT TO SYSOUT VIA 900-WRITE-FINAL-TOTALS DURING PASS 2.
083000 900-CLEANUP.
083100     MOVE '900-CLEANUP' TO PARA-NAME.
083200     PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
083300*    CONSOLE COUNTS - QUICK OPERATOR-VISIBLE CONFIRMATION THAT
083400*    THE RUN WENT ALL THE WAY THROUGH BOTH PASSES
083500     DISPLAY '** TRANSACTIONS READ **'.
083600     DISPLAY RECORDS-READ.
083700     DISPLAY '** TRANSACTIONS POSTED **'.
083800     DISPLAY RECORDS-WRITTEN.
083900     DISPLAY '******** NORMAL END OF JOB INBDUPDT ********'.
084000 900-CLEANUP-EXIT.
084100     EXIT.
084200
084300*    SHOP-STANDARD ABEND ROUTINE - PARA-NAME/ABEND-REASON/
084400*    EXPECTED-VAL/ACTUAL-VAL WERE ALL SET BY WHICHEVER
084500*    PARAGRAPH BRANCHED HERE BEFORE THIS RAN
084600 1000-ABEND-RTN.
084700*    ABEND-REC WAS BUILT BY WHICHEVER PARAGRAPH BRANCHED HERE -
084800*    PRINT IT SO THE FAILING RECORD SHOWS UP ON THE REPORT
084900     WRITE SYSOUT-REC FROM ABEND-REC.
085000*    CLOSE EVEN THOUGH THE JOB IS ABENDING - LEAVES THE VSAM
085100*    MASTER IN A CLEAN, NON-OPEN STATE FOR THE NEXT RUN
085200     PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
085300     DISPLAY '*** ABNORMAL END OF JOB-INBDUPDT ***' UPON CONSOLE.
085400*    DELIBERATE DIVIDE-BY-ZERO - FORCES A NON-ZERO SYSTEM
085500*    COMPLETION CODE SO THE FAILURE SHOWS UP ON THE OPERATOR'S
085600*    CONSOLE AND IN THE JOB LOG
085700     DIVIDE ZERO-VAL INTO ONE-VAL.
