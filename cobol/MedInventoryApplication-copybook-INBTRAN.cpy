000100******************************************************************
000200*    INBTRAN  -  INBOUND RECEIPT TRANSACTION RECORD             *
000300*    COPYBOOK FOR THE INBOUND-FILE / INBPOST-FILE QSAM RECORDS   *
000400*    USED BY INBDUPDT                                            *
000500*                                                                *
000600*    ONE ROW PER CANDIDATE RECEIPT.  ORIGINAL-QTY/UPDATED-QTY    *
000700*    ARRIVE ZERO ON THE INBOUND-FILE SIDE AND ARE FILLED IN BY   *
000800*    INBDUPDT'S 300-APPLY-INBOUND-TXN BEFORE THE SAME LAYOUT IS  *
000900*    WRITTEN BACK OUT AS THE POSTED INBPOST-FILE RECORD - THAT   *
001000*    IS WHY ONE COPYBOOK SERVES BOTH THE INPUT AND OUTPUT SIDE   *
001100*    OF THE RUN.                                                 *
001200******************************************************************
001300*                       CHANGE  LOG                             *
001400******************************************************************
001500* 08/02/09  RTF  ORIGINAL LAYOUT FOR INBOUND RECEIPT POSTING -    RTF08020
001600*                IN-RECEIVED-DATE WAS LAID OUT CCYYMMDD FROM
001700*                DAY ONE, SO THERE WAS NEVER A SEPARATE Y2K
001800*                WINDOWING CHANGE NEEDED FOR THIS COPYBOOK.
001900* 11/14/12  DMK  REQ 5083 - ADDED IN-SUPPLIER-REQUIRED-SW.  SET   DMK11141
002000*                AND TESTED IN INBDUPDT 200-VALIDATE-INBOUND-TXN
002100*                BEFORE THE RUN IS ALLOWED TO ABEND ON A BLANK
002200*                SUPPLIER, SAME AS THE OUTBOUND SIDE.
002300******************************************************************
002400*
002500** MAIN RECORD - BOTH INBOUND-FILE (CANDIDATE) AND INBPOST-FILE
002600** (POSTED) SIDES SHARE THIS LAYOUT
002700 01  INBOUND-TRANS-REC.
002800*    TRANSACTION-LEVEL KEY, UNIQUE PER RECEIPT LINE ON THE FEED
002900     05  IN-TXN-ID                 PIC 9(09).
003000*    THE MEDICINE THIS RECEIPT APPLIES AGAINST - LOOKED UP ONCE
003100*    PER DISTINCT VALUE, SEE INBDUPDT 250-LOOKUP-MEDICINE
003200     05  IN-MEDICINE-ID             PIC 9(09).
003300*    QUANTITY RECEIVED ON THIS LINE - ADDED TO THE RUNNING TOTAL
003400     05  IN-QUANTITY               PIC 9(09).
003500*    BEFORE/AFTER SNAPSHOT OF THE MEDICINE'S RUNNING QUANTITY -
003600*    ZERO ON THE CANDIDATE SIDE, FILLED IN WHEN POSTED
003700     05  IN-ORIGINAL-QTY           PIC S9(09) COMP-3.
003800     05  IN-UPDATED-QTY            PIC S9(09) COMP-3.
003900*    DATE OF THE RECEIPT, CCYYMMDD FROM THE FEED
004000     05  IN-RECEIVED-DATE          PIC 9(08).
004100** ALTERNATE CENTURY-BROKEN-OUT VIEW OF IN-RECEIVED-DATE, USED
004200** WHEN THE DATE HAS TO BE COMPARED OR EDITED FIELD-BY-FIELD
004300     05  IN-RECEIVED-DATE-R REDEFINES IN-RECEIVED-DATE.
004400         10  IN-RCVD-CC            PIC 99.
004500         10  IN-RCVD-YY            PIC 99.
004600         10  IN-RCVD-MM            PIC 99.
004700         10  IN-RCVD-DD            PIC 99.
004800*    SUPPLIER OF RECORD FOR THIS RECEIPT - REQUIRED, PER REQ 5083
004900     05  IN-SUPPLIER               PIC X(60).
005000*    SET BY INBDUPDT 200-VALIDATE-INBOUND-TXN ON EVERY RECORD -
005100*    'Y' WHEN IN-SUPPLIER IS NON-BLANK, 'N' OTHERWISE.  THE
005200*    VALIDATION PARAGRAPH TESTS IN-SUPPLIER-PRESENT RATHER THAN
005300*    RE-COMPARING IN-SUPPLIER TO SPACES A SECOND TIME.
005400     05  IN-SUPPLIER-REQUIRED-SW   PIC X(01) VALUE 'N'.
005500         88  IN-SUPPLIER-PRESENT   VALUE 'Y'.
005600     05  FILLER                    PIC X(10).
