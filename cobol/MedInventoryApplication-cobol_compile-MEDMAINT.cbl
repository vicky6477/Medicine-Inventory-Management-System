000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    MEDMAINT   -   MEDICINE MASTER MAINTENANCE                 *
000400*                                                                *
000500*    READS A BATCH OF MAINTENANCE TRANSACTIONS AGAINST THE      *
000600*    MEDMSTR MASTER FILE - ONE OF CREATE / READ / UPDATE PER    *
000700*    TRANSACTION.  EACH TRANSACTION IS EDITED ON ITS OWN -      *
000800*    A BAD TRANSACTION IS REJECTED TO SYSOUT AND THE RUN        *
000900*    CONTINUES WITH THE NEXT ONE (THIS IS NOT AN ALL-OR-        *
001000*    NOTHING BATCH LIKE INBDUPDT/OUTBUPDT).                     *
001100*                                                                *
001200*    THIS PROGRAM DOES NOT DELETE MEDICINES.  MED-RECORD-STATUS *
001300*    IS CARRIED ON THE MASTER FOR SHOP-STANDARD LAYOUT REASONS  *
001400*    ONLY - NOTHING IN THIS RUN EVER SETS IT TO 'D'.  IF A      *
001500*    DELETE-MEDICINE FUNCTION IS EVER ADDED IT BELONGS HERE,    *
001600*    DISPATCHED FROM 100-MAINLINE THE SAME WAY C/R/U ARE.       *
001700******************************************************************
001800 PROGRAM-ID.  MEDMAINT.
001900 AUTHOR. R T FENWICK.
002000 INSTALLATION. COBOL DEVELOPMENT CENTER.
002100 DATE-WRITTEN. 07/14/09.
002200 DATE-COMPILED. 07/14/09.
002300 SECURITY. NON-CONFIDENTIAL.
002400
002500******************************************************************
002600*                       CHANGE  LOG                             *
002700******************************************************************
002800* 07/14/09  RTF  ORIGINAL PROGRAM - MEDICINE MASTER MAINTENANCE.  RTF07140
002900*                ONE TRANSACTION FILE, ONE FUNCTION CODE BYTE,
003000*                THREE FUNCTIONS - CREATE / READ / UPDATE.
003100* 07/15/09  RTF  ADDED TYPE VALIDATION PER RUL/44 (PRES/OTC/OTHER)RTF07150
003200*                - SEE 275-VALIDATE-MED-TYPE
003300* 09/02/09  RTF  ADDED DESCRIPTION LENGTH GUARD, RUL/44 FOLLOWUP  RTF09020
003400*                OPS WAS SEEING TRUNCATED DESCRIPTIONS ON THE
003500*                REPORT WITH NO INDICATION WHY, TURNED OUT TO BE
003600*                STRUCTURAL AND EXPECTED, DOCUMENTED IN 250 BELOW
003700* 02/11/10  RTF  READ-BY-ID NO LONGER ABENDS - NOT-FOUND IS A     RTF02111
003800*                REJECT LINE ONLY, PER OPS REQUEST.  A MISSING
003900*                MEDICINE ON A READ TRANSACTION IS EXPECTED
004000*                OPERATOR ERROR, NOT A SYSTEM FAULT.
004100* 08/30/11  DMK  ADDED MED-RECORD-STATUS TO MASTER COPYBOOK       DMK08301
004200*                NO CHANGE TO THIS PROGRAM'S LOGIC, CARRIED ONLY
004300*                FOR LAYOUT PARITY WITH INBDUPDT/OUTBUPDT
004400* 11/14/12  DMK  REQ 5083 - REVIEWED WHETHER MEDMAINT NEEDED A    DMK11141
004500*                SUPPLIER-STYLE REQUIRED-FIELD SWITCH LIKE THE
004600*                ONES ADDED TO INBTRAN/OUTBTRAN THIS SAME REQUEST
004700*                - NO SUPPLIER FIELD EXISTS ON THIS TRANSACTION,
004800*                SO NOTHING WAS ADDED HERE, NOTED FOR THE RECORD
004900* 06/30/13  DMK  REQ 4471 - DESCRIPTION WIDENED TO 1000 BYTES     DMK06301
005000*                TRUNCATION RULE NOW STRUCTURAL VIA THE MOVE -
005100*                SEE 250-VALIDATE-MEDICINE BANNER
005200* 03/19/15  DMK  REQ 6002 - CASE-INSENSITIVE TYPE COMPARE, WAS    DMK03191
005300*                REJECTING LOWER-CASE 'otc' FROM THE FEED - SEE
005400*                275-VALIDATE-MED-TYPE
005500* 01/05/16  RTF  ADDED RECORDS-REJECTED COUNT TO FINAL SYSOUT     RTF01051
005600*                TOTALS, MATCHING THE FORMAT INBDUPDT/OUTBUPDT
005700*                ALREADY USE FOR THEIR OWN END-OF-RUN COUNTS
005800******************************************************************
005900*                                                                *
006000*    PARAGRAPH NUMBERING CONVENTION FOR THIS PROGRAM -           *
006100*    000 - HOUSEKEEPING (OPEN/PRIME)                             *
006200*    100 - MAINLINE (ONE ITERATION PER TRANSACTION)               *
006300*    200 - CREATE-MEDICINE, 250/275 - SHARED VALIDATION           *
006400*    300 - READ-MEDICINE                                          *
006500*    400 - UPDATE-MEDICINE                                        *
006600*    600 - RESULT-LINE WRITER                                     *
006700*    700 - CLOSE-FILES (SHARED BY NORMAL AND ABEND PATHS)         *
006800*    900 - CLEANUP (NORMAL END OF JOB)                            *
006900*    1000 - ABEND-RTN (SHOP STANDARD)                             *
007000*                                                                *
007100*    THIS NUMBERING LEAVES ROOM FOR A FUTURE 500-SERIES IF A      *
007200*    FOURTH FUNCTION (E.G. DELETE) IS EVER ADDED WITHOUT          *
007300*    RENUMBERING ANYTHING ALREADY IN PRODUCTION.                  *
007400*                                                                *
007500******************************************************************
007600
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900*    IBM-390 SHOP STANDARD - SAME ON ALL THREE MEDICINE PROGRAMS
008000 SOURCE-COMPUTER. IBM-390.
008100 OBJECT-COMPUTER. IBM-390.
008200 SPECIAL-NAMES.
008300*    TOP-OF-FORM DRIVES THE CARRIAGE CONTROL ON THE SYSOUT
008400*    RESULT LINE / TOTALS REPORT - THIS PROGRAM PRINTS ONE
008500*    CONTINUOUS REPORT, NO MID-RUN PAGE BREAKS LIKE THE BATCH
008600*    POSTING PROGRAMS NEED.
008700     C01 IS TOP-OF-FORM.
008800
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100*    THE MASTER IS THE ONLY FILE ACCESSED RANDOM - THE
009200*    MAINTENANCE FEED AND THE SYSOUT REPORT ARE BOTH STRAIGHT
009300*    SEQUENTIAL, NO KEYS INVOLVED ON EITHER ONE
009400*    ERROR/RESULT LINE OUTPUT - ONE LINE PER TRANSACTION PLUS
009500*    THE FINAL TOTALS BLOCK
009600     SELECT SYSOUT
009700     ASSIGN TO UT-S-SYSOUT
009800       ORGANIZATION IS SEQUENTIAL.
009900
010000*    INBOUND MAINTENANCE TRANSACTION FEED
010100     SELECT MEDMAINT-FILE
010200     ASSIGN TO UT-S-MEDMAINT
010300       ACCESS MODE IS SEQUENTIAL
010400       FILE STATUS IS IFCODE.
010500
010600*    MEDICINE MASTER - VSAM KSDS, KEYED ON MED-ID
010700     SELECT MEDMSTR
010800            ASSIGN       TO MEDMSTR
010900            ORGANIZATION IS INDEXED
011000            ACCESS MODE  IS RANDOM
011100            RECORD KEY   IS MEDMSTR-KEY
011200            FILE STATUS  IS MEDMSTR-STATUS.
011300
011400 DATA DIVISION.
011500 FILE SECTION.
011600******************************************************************
011700*    THREE FILES IN THIS PROGRAM - THE MAINTENANCE FEED (IN,     *
011800*    SEQUENTIAL), THE MEDICINE MASTER (I-O, VSAM RANDOM), AND    *
011900*    SYSOUT (OUT, SEQUENTIAL).  UNLIKE INBDUPDT/OUTBUPDT THIS    *
012000*    PROGRAM WRITES ITS RESULT LINE FOR A GIVEN TRANSACTION      *
012100*    IMMEDIATELY, NOT ON A SECOND PASS - THERE IS NO ALL-OR-     *
012200*    NOTHING SEMANTIC HERE FOR 600 TO RESPECT.                   *
012300******************************************************************
012400*    132-CHARACTER PRINT LINE, SHOP-STANDARD SYSOUT WIDTH
012500 FD  SYSOUT
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 132 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS SYSOUT-REC.
013100 01  SYSOUT-REC.
013200     05  SYSOUT-TEXT              PIC X(131).
013300     05  FILLER                   PIC X(01).
013400
013500****** THIS FILE CARRIES ONE MAINTENANCE REQUEST PER RECORD -
013600****** THE FUNCTION CODE (C/R/U) SELECTS WHICH PARAGRAPH BELOW
013700****** APPLIES THE REQUEST AGAINST MEDMSTR.  1100-CHARACTER
013800****** RECORD LENGTH LEAVES ROOM FOR THE FULL MED-DESCRIPTION
013900****** CANDIDATE VALUE (UP TO 1000 BYTES) PLUS THE OTHER
014000****** CANDIDATE FIELDS AND A SMALL FILLER RESERVE.
014100 FD  MEDMAINT-FILE
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 1100 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS MEDMAINT-TRANS-REC.
014700 01  MEDMAINT-TRANS-REC.
014800*    ONE OF C/R/U - ANYTHING ELSE IS REJECTED BY 100-MAINLINE
014900*    BEFORE ANY OF THE THREE FUNCTION PARAGRAPHS IS EVEN TRIED
015000     05  MAINT-FUNCTION-CODE      PIC X(01).
015100*        CREATE - WRITE A NEW MASTER RECORD
015200         88  MAINT-CREATE         VALUE 'C'.
015300*        READ - LOOKUP BY MED-ID, NO UPDATE
015400         88  MAINT-READ           VALUE 'R'.
015500*        UPDATE - OVERLAY AN EXISTING MASTER RECORD
015600         88  MAINT-UPDATE         VALUE 'U'.
015700*        UMBRELLA 88 TESTED FIRST IN 100-MAINLINE
015800         88  MAINT-FUNCTION-VALID VALUES 'C' 'R' 'U'.
015900*    KEY OF THE MEDICINE THIS TRANSACTION APPLIES TO - ASSIGNED
016000*    UPSTREAM BY THE FEED, NEVER GENERATED IN THIS PROGRAM.
016100*    ON CREATE THIS BECOMES THE NEW MED-ID; ON READ/UPDATE IT
016200*    IS THE LOOKUP KEY AGAINST MEDMSTR.
016300     05  MAINT-MEDICINE-ID        PIC 9(09).
016400*    CANDIDATE VALUES FOR CREATE/UPDATE.  IGNORED ON READ.
016500*    NAME - REQUIRED, SEE 250-VALIDATE-MEDICINE
016600     05  MAINT-MED-NAME           PIC X(60).
016700*    DESCRIPTION - FREE TEXT, TRUNCATED STRUCTURALLY AT 1000
016800*    BYTES BY THE RECEIVING FIELD WIDTH, SEE REQ 4471 ABOVE
016900     05  MAINT-MED-DESCRIPTION    PIC X(1000).
017000*    QUANTITY - SIGNED SO A NEGATIVE CANDIDATE ON CREATE IS
017100*    STRUCTURALLY POSSIBLE, THOUGH NOTHING IN THIS PROGRAM
017200*    CURRENTLY EDITS AGAINST IT.  THE RUNNING BALANCE ITSELF
017300*    IS ONLY EVER MOVED FROM AND TO BY INBDUPDT/OUTBUPDT ONCE
017400*    THE MEDICINE EXISTS.
017500     05  MAINT-MED-QUANTITY       PIC S9(09).
017600*    TYPE - ONE OF PRES/OTC/OTHER, CASE-FOLDED AND VALIDATED
017700*    BY 275-VALIDATE-MED-TYPE BEFORE IT EVER REACHES THE MASTER.
017800*    5 BYTES WIDE TO HOLD 'OTHER', THE LONGEST OF THE THREE.
017900     05  MAINT-MED-TYPE           PIC X(05).
018000*    RESERVE FOR FUTURE CANDIDATE FIELDS WITHOUT WIDENING THE
018100*    WHOLE RECORD - SHOP HABIT ON TRANSACTION LAYOUTS.  A
018200*    DELETE-MEDICINE FUNCTION, IF ONE IS EVER ADDED, WOULD NOT
018300*    NEED ANY NEW CANDIDATE FIELDS AND WOULD FIT IN THIS SPACE
018400*    IF IT DID.
018500     05  FILLER                   PIC X(16).
018600
018700** VSAM FILE - SHORT-KEY RECORD FOR THE FD, THE REAL LAYOUT IS
018800** MEDICINE-MASTER-REC BELOW, COPIED IN AND OUT VIA READ/WRITE
018900** INTO / FROM MEDMSTR-REC ON EVERY ACCESS
019000 FD  MEDMSTR
019100     RECORD CONTAINS 1108 CHARACTERS
019200     DATA RECORD IS MEDMSTR-REC.
019300 01  MEDMSTR-REC.
019400*    MATCHES MED-ID FOR THE RECORD KEY CLAUSE ON THE SELECT
019500*    ABOVE - THE FD ITSELF NEVER NEEDS TO SEE PAST THE KEY
019600     05  MEDMSTR-KEY              PIC 9(09).
019700*    REMAINDER OF THE 1108-BYTE VSAM RECORD - NOT REFERENCED
019800*    DIRECTLY, EVERY ACCESS MOVES THROUGH MEDICINE-MASTER-REC
019900     05  FILLER                   PIC X(1099).
020000
020100 WORKING-STORAGE SECTION.
020200******************************************************************
020300*    WORKING-STORAGE LAYOUT NOTE -                               *
020400*    FILE-STATUS-CODES AND THE MEDMSTR COPYBOOK COME FIRST       *
020500*    SINCE THEY ARE TOUCHED ON EVERY SINGLE TRANSACTION.  DATE   *
020600*    WORK AREAS, SWITCHES, EDIT FLAGS, RUN COUNTERS AND THE      *
020700*    PRINT-LINE AREAS FOLLOW IN THE ORDER THEY ARE FIRST USED    *
020800*    DOWN IN THE PROCEDURE DIVISION - THIS IS THE SAME ORDERING  *
020900*    HABIT USED IN INBDUPDT AND OUTBUPDT SO A PROGRAMMER WHO     *
021000*    KNOWS ONE OF THE THREE PROGRAMS CAN FIND THINGS IN THE      *
021100*    OTHER TWO WITHOUT HUNTING.                                  *
021200******************************************************************
021300
021400*    FILE-STATUS BYTES FOR BOTH THE TRANSACTION FEED AND THE
021500*    VSAM MASTER - TESTED AFTER EVERY READ/WRITE/REWRITE
021600 01  FILE-STATUS-CODES.
021700*    QSAM SEQUENTIAL FILE STATUS - THE MAIN READ LOOPS TEST
021800*    THIS THROUGH THE AT END PHRASE RATHER THAN AS AN EXPLICIT
021900*    88, BUT NO-MORE-DATA IS CARRIED HERE FOR CONSOLE DUMPS
022000     05  IFCODE                   PIC X(2).
022100         88  CODE-READ            VALUE SPACES.
022200         88  NO-MORE-DATA         VALUE '10'.
022300*    VSAM KSDS FILE STATUS - '00' IS SUCCESS ON A READ, '23'
022400*    ON A READ MEANS RECORD-NOT-FOUND (TESTED VIA NOT
022500*    RECORD-FOUND RATHER THAN A DEDICATED 88 FOR '23')
022600     05  MEDMSTR-STATUS           PIC X(2).
022700         88  RECORD-FOUND         VALUE '00'.
022800     05  FILLER                   PIC X(01).
022900
023000** VSAM MASTER RECORD WORKING COPY - SHARED LAYOUT, SEE MEDMSTR
023100** COPYBOOK FOR FIELD-LEVEL COMMENTARY
023200 COPY MEDMSTR.
023300
023400** DATE-OF-RUN WORK AREA - CENTURY IS WINDOWED ON THE TWO-DIGIT
023500** YEAR RETURNED BY ACCEPT FROM DATE (SEE 000-HOUSEKEEPING) -
023600** THIS HAS BEEN THE SHOP STANDARD ON EVERY PROGRAM WRITTEN
023700** SINCE THE Y2K REMEDIATION PROJECT AND CARRIES NO SEPARATE
023800** CHANGE-LOG ENTRY OF ITS OWN IN A 2009 PROGRAM - IT WAS BUILT
023900** IN FROM THE ORIGINAL 07/14/09 VERSION.
024000 77  WS-DATE-YYMMDD               PIC 9(06).
024100 01  WS-DATE-YYMMDD-R  REDEFINES  WS-DATE-YYMMDD.
024200     05  WS-DATE-YY               PIC 99.
024300     05  WS-DATE-MM               PIC 99.
024400     05  WS-DATE-DD               PIC 99.
024500 01  WS-DATE-CCYYMMDD.
024600     05  WS-DATE-CC               PIC 99.
024700     05  WS-DATE-YY-OUT           PIC 99.
024800     05  WS-DATE-MM-OUT           PIC 99.
024900     05  WS-DATE-DD-OUT           PIC 99.
025000
025100*    END-OF-FILE SWITCH FOR MEDMAINT-FILE - SET 'N' ON THE
025200*    AT END BRANCH OF EITHER READ IN THIS PROGRAM, TESTED BY
025300*    THE PERFORM ... UNTIL IN THE MAIN PROCEDURE DIVISION LOGIC
025400 01  MORE-MEDMAINT-SW             PIC X(1) VALUE SPACE.
025500     88  NO-MORE-MEDMAINT-RECS    VALUE 'N'.
025600     88  MORE-MEDMAINT-RECS       VALUE ' '.
025700
025800*    PER-TRANSACTION EDIT RESULT - SET 'Y'/'N' BY EVERY VALIDATE
025900*    PARAGRAPH AND TESTED IMMEDIATELY AFTER BY THE CALLER.
026000*    RESET TO 'Y' AT THE TOP OF 100-MAINLINE AND 250-VALIDATE-
026100*    MEDICINE SO A PRIOR TRANSACTION'S FAILURE NEVER LEAKS
026200*    FORWARD INTO THE NEXT ONE.
026300 01  WS-EDIT-SWITCHES.
026400     05  WS-VALID-SW              PIC X(1) VALUE 'Y'.
026500         88  WS-TXN-VALID         VALUE 'Y'.
026600         88  WS-TXN-INVALID       VALUE 'N'.
026700*    UPPER-CASED WORK COPY OF MAINT-MED-TYPE - SEE
026800*    275-VALIDATE-MED-TYPE FOR WHY THIS EXISTS SEPARATELY
026900*    FROM MED-TYPE ON THE MASTER RECORD
027000     05  WS-TYPE-COMPARE          PIC X(5).
027100*    ROUND OUT THE GROUP TO AN EVEN WIDTH - SHOP HABIT, NOT A
027200*    FUNCTIONAL REQUIREMENT.
027300*    NOT REFERENCED ANYWHERE IN THE PROCEDURE DIVISION.
027400     05  FILLER                   PIC X(01).
027500
027600*    RUN TOTALS, DISPLAYED AT 900-CLEANUP AND ALSO PRINTED TO
027700*    SYSOUT AS THE FINAL TOTALS BLOCK
027800 01  COUNTERS-AND-ACCUMULATORS.
027900*    TOTAL RECORDS READ FROM THE FEED, GOOD OR BAD
028000     05  RECORDS-READ             PIC S9(9) COMP.
028100*    SUCCESSFUL CREATES ONLY - DUPLICATE-KEY REJECTS DO NOT
028200*    COUNT HERE, SEE 200-CREATE-MEDICINE
028300     05  RECORDS-CREATED          PIC S9(9) COMP.
028400*    SUCCESSFUL READ-BY-ID LOOKUPS ONLY
028500     05  RECORDS-READ-OK          PIC S9(9) COMP.
028600*    SUCCESSFUL UPDATES ONLY
028700     05  RECORDS-UPDATED          PIC S9(9) COMP.
028800*    EVERY REJECT ACROSS ALL THREE FUNCTIONS, ADDED 01/05/16
028900     05  RECORDS-REJECTED         PIC S9(9) COMP.
029000     05  FILLER                   PIC X(02).
029100
029200** PRINT LINE - DETAIL FORMAT.  WS-RESULT-LINE-R BELOW GIVES
029300** THE FINAL-TOTALS FORMAT ITS OWN OVERLAY OF THIS SAME AREA -
029400** ONE PHYSICAL 132-BYTE WORK AREA, TWO LOGICAL PRINT LAYOUTS.
029500 01  WS-RESULT-LINE.
029600*    ONE OF CREATE/READ/UPDATE/??? - SEE 600-WRITE-RESULT-LINE
029700     05  WS-RSL-FUNCTION          PIC X(9).
029800     05  FILLER                   PIC X(2) VALUE SPACES.
029900*    ECHOED STRAIGHT FROM MAINT-MEDICINE-ID - THE OPERATOR
030000*    NEEDS THIS TO MATCH A REJECT LINE BACK TO THE FEED
030100     05  WS-RSL-MEDICINE-ID       PIC 9(9).
030200     05  FILLER                   PIC X(2) VALUE SPACES.
030300*    ACCEPT/REJECT MESSAGE TEXT FOR THIS TRANSACTION
030400     05  WS-RSL-MESSAGE           PIC X(60).
030500     05  FILLER                   PIC X(50) VALUE SPACES.
030600*    TOTALS-LINE OVERLAY OF THE SAME 132-BYTE AREA - ONLY
030700*    900-CLEANUP EVER MOVES INTO THIS VIEW
030800 01  WS-RESULT-LINE-R REDEFINES WS-RESULT-LINE.
030900     05  WS-RSL-TOTALS-LABEL      PIC X(30).
031000     05  WS-RSL-TOTALS-VALUE      PIC ZZZ,ZZZ,ZZ9.
031100     05  FILLER                   PIC X(93).
031200
031300*    SHOP-STANDARD ABEND/ERROR WORK AREA - SHARED WITH
031400*    INBDUPDT AND OUTBUPDT, SEE ABENDREC COPYBOOK.  ONLY
031500*    400-UPDATE-MEDICINE EVER POPULATES THIS AND ROUTES TO
031600*    1000-ABEND-RTN - THE OTHER TWO FUNCTIONS NEVER ABEND, A
031700*    BAD CREATE OR READ IS ALWAYS JUST A REJECT LINE
031800 COPY ABENDREC.
031900
032000 PROCEDURE DIVISION.
032100******************************************************************
032200*    OVERALL FLOW -                                              *
032300*    000-HOUSEKEEPING OPENS THE FILES AND PRIMES THE FIRST       *
032400*    READ.  100-MAINLINE THEN RUNS ONCE PER TRANSACTION UNTIL    *
032500*    THE FEED IS EXHAUSTED, DISPATCHING EACH ONE TO 200, 300 OR  *
032600*    400 BY FUNCTION CODE.  EVERY TRANSACTION - GOOD OR BAD -    *
032700*    ENDS WITH ONE LINE WRITTEN TO SYSOUT VIA 600.  900-CLEANUP  *
032800*    PRINTS THE FIVE RUN TOTALS AND CLOSES THE FILES.  ANY       *
032900*    UNEXPECTED CONDITION (A REWRITE THAT SHOULD NOT FAIL)       *
033000*    ROUTES TO 1000-ABEND-RTN INSTEAD OF RETURNING HERE.         *
033100******************************************************************
033200*    OPEN FILES, PRIME THE READ, THEN PROCESS ONE MAINTENANCE
033300*    TRANSACTION PER ITERATION UNTIL END OF FEED
033400*    (SEE THE OVERALL-FLOW BANNER JUST ABOVE)
033500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
033600*    THE ENTIRE RUN LIVES INSIDE THIS ONE PERFORM - EVERY
033700*    TRANSACTION, GOOD OR BAD, GOES THROUGH 100-MAINLINE
033800     PERFORM 100-MAINLINE THRU 100-EXIT
033900             UNTIL NO-MORE-MEDMAINT-RECS.
034000     PERFORM 900-CLEANUP THRU 900-EXIT.
034100*    RETURN-CODE IS ALWAYS ZERO ON THIS PATH - A NON-ZERO
034200*    COMPLETION CODE ONLY COMES OUT OF THE DIVIDE-BY-ZERO IN
034300*    1000-ABEND-RTN
034400     MOVE ZERO TO RETURN-CODE.
034500     GOBACK.
034600
034700******************************************************************
034800* 000-HOUSEKEEPING - OPENS ALL THREE FILES, WINDOWS THE RUN     *
034900* DATE'S CENTURY, AND PRIMES THE MAIN READ LOOP WITH THE FIRST  *
035000* TRANSACTION.  IF THE FEED IS EMPTY, GO TO 000-EXIT SENDS      *
035100* CONTROL STRAIGHT THROUGH TO 900-CLEANUP WITH ZERO COUNTS.     *
035200******************************************************************
035300 000-HOUSEKEEPING.
035400*    PARA-NAME IS THE FIRST THING SET IN EVERY PARAGRAPH IN THIS
035500*    PROGRAM - IT IS WHAT 1000-ABEND-RTN PRINTS TO PIN DOWN
035600*    WHERE THE RUN WAS WHEN IT WENT DOWN
035700     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
035800     DISPLAY '******** BEGIN JOB MEDMAINT ********'.
035900*    ACCEPT FROM DATE RETURNS A TWO-DIGIT YEAR - WINDOW IT
036000*    THE SAME WAY EVERY PROGRAM IN THIS SHOP DOES
036100     ACCEPT  WS-DATE-YYMMDD FROM DATE.
036200*    PIVOT-YEAR WINDOWING - 00 THROUGH 49 IS TAKEN AS 20XX,
036300*    50 THROUGH 99 IS TAKEN AS 19XX.  THIS SHOP HAS RUN THE
036400*    SAME PIVOT SINCE THE Y2K PROJECT AND HAS NEVER HAD TO
036500*    MOVE IT.
036600     IF WS-DATE-YY < 50
036700         MOVE 20 TO WS-DATE-CC
036800     ELSE
036900         MOVE 19 TO WS-DATE-CC
037000     END-IF.
037100     MOVE WS-DATE-YY TO WS-DATE-YY-OUT.
037200     MOVE WS-DATE-MM TO WS-DATE-MM-OUT.
037300     MOVE WS-DATE-DD TO WS-DATE-DD-OUT.
037400
037500*    MAINTENANCE FEED IN, MASTER FILE I-O (RANDOM READ FOR
037600*    READ/UPDATE, WRITE FOR CREATE), SYSOUT REPORT OUT
037700     OPEN INPUT MEDMAINT-FILE.
037800     OPEN I-O MEDMSTR.
037900     OPEN OUTPUT SYSOUT.
038000*    ZERO OUT ALL FIVE RUN COUNTERS BEFORE THE FIRST TRANSACTION
038100*    IS EVER READ
038200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
038300
038400*    PRIME THE READ - IF THE FEED IS EMPTY THIS FALLS STRAIGHT
038500*    THROUGH TO 000-EXIT WITH MORE-MEDMAINT-SW ALREADY 'N'
038600     READ MEDMAINT-FILE INTO MEDMAINT-TRANS-REC
038700         AT END
038800         MOVE 'N' TO MORE-MEDMAINT-SW
038900         GO TO 000-EXIT
039000     END-READ.
039100     ADD +1 TO RECORDS-READ.
039200 000-EXIT.
039300     EXIT.
039400
039500******************************************************************
039600* 100-MAINLINE - ONE TRANSACTION PER ITERATION.  A BAD FUNCTION *
039700* CODE IS REJECTED HERE WITHOUT EVER CALLING ONE OF THE THREE   *
039800* FUNCTION PARAGRAPHS; A VALID CODE IS DISPATCHED TO WHICHEVER  *
039900* OF 200/300/400 MATCHES.  EACH TRANSACTION STANDS ON ITS OWN - *
040000* A REJECT HERE NEVER STOPS THE REST OF THE BATCH.              *
040100******************************************************************
040200 100-MAINLINE.
040300     MOVE '100-MAINLINE' TO PARA-NAME.
040400*    ASSUME GOOD UNTIL ONE OF THE VALIDATE PARAGRAPHS SAYS
040500*    OTHERWISE - MIRRORS THE SAME PATTERN INBDUPDT/OUTBUPDT USE
040600     MOVE 'Y' TO WS-VALID-SW.
040700
040800*    FUNCTION CODE MUST BE C, R OR U - ANYTHING ELSE IS A
040900*    STRAIGHT REJECT, NO FUNCTION PARAGRAPH IS EVER PERFORMED
041000     IF NOT MAINT-FUNCTION-VALID
041100         MOVE 'N' TO WS-VALID-SW
041200         MOVE 'BAD FUNCTION CODE - MUST BE C/R/U'
041300                                  TO WS-RSL-MESSAGE
041400         PERFORM 600-WRITE-RESULT-LINE THRU 600-EXIT
041500         ADD +1 TO RECORDS-REJECTED
041600     ELSE
041700*        DISPATCH ON FUNCTION CODE - SEE THE BANNER AHEAD OF
041800*        EACH OF THESE THREE PARAGRAPHS FOR WHAT EACH ONE DOES
041900         EVALUATE TRUE
042000             WHEN MAINT-CREATE
042100                 PERFORM 200-CREATE-MEDICINE THRU 200-EXIT
042200             WHEN MAINT-READ
042300                 PERFORM 300-READ-MEDICINE THRU 300-EXIT
042400             WHEN MAINT-UPDATE
042500                 PERFORM 400-UPDATE-MEDICINE THRU 400-EXIT
042600         END-EVALUATE
042700     END-IF.
042800
042900*    NEXT TRANSACTION, OR DROP OUT OF THE MAIN LOOP AT END OF
043000*    FILE
043100     READ MEDMAINT-FILE INTO MEDMAINT-TRANS-REC
043200         AT END
043300         MOVE 'N' TO MORE-MEDMAINT-SW
043400         GO TO 100-EXIT
043500     END-READ.
043600*    COUNTS EVERY RECORD READ, GOOD OR BAD - RECORDS-READ IS
043700*    ALWAYS THE SUM OF CREATED+READ-OK+UPDATED+REJECTED AT
043800*    900-CLEANUP, A QUICK CROSS-FOOT FOR WHOEVER READS THE
043900*    SYSOUT TOTALS
044000     ADD +1 TO RECORDS-READ.
044100 100-EXIT.
044200     EXIT.
044300
044400******************************************************************
044500* 200-CREATE-MEDICINE - WRITES A NEW MASTER RECORD.  THE MED-ID *
044600* KEY IS ASSIGNED UPSTREAM BY THE FEED'S OWN KEYING SCHEME -    *
044700* THIS PROGRAM DOES NOT GENERATE IT.  A DUPLICATE KEY ON THE    *
044800* WRITE IS A REJECT, NOT AN ABEND - SOMEBODY RE-RUNNING THE     *
044900* SAME BATCH TWICE IS AN OPERATOR MISTAKE, NOT A SYSTEM FAULT.  *
045000******************************************************************
045100 200-CREATE-MEDICINE.
045200     MOVE '200-CREATE-MEDICINE' TO PARA-NAME.
045300*    250 HANDLES BOTH THE REJECT MESSAGE AND THE REJECT COUNT
045400*    ITSELF - IF IT COMES BACK INVALID THERE IS NOTHING LEFT
045500*    FOR THIS PARAGRAPH TO DO BUT LEAVE
045600     PERFORM 250-VALIDATE-MEDICINE THRU 250-EXIT.
045700     IF WS-TXN-INVALID
045800         GO TO 200-EXIT.
045900
046000*    BUILD THE NEW MASTER RECORD FROM THE CANDIDATE VALUES -
046100*    WS-TYPE-COMPARE CARRIES THE ALREADY-UPPER-CASED TYPE, NOT
046200*    THE RAW MAINT-MED-TYPE, SEE 275-VALIDATE-MED-TYPE
046300     MOVE MAINT-MEDICINE-ID     TO MED-ID.
046400     MOVE MAINT-MED-NAME        TO MED-NAME.
046500     MOVE MAINT-MED-DESCRIPTION TO MED-DESCRIPTION.
046600     MOVE MAINT-MED-QUANTITY    TO MED-QUANTITY.
046700     MOVE WS-TYPE-COMPARE       TO MED-TYPE.
046800     MOVE 'A'                   TO MED-RECORD-STATUS.
046900     MOVE WS-DATE-CCYYMMDD      TO MED-LAST-MOVEMENT-DATE.
047000     MOVE MED-ID                TO MEDMSTR-KEY.
047100
047200*    DUPLICATE KEY IS A REJECT LINE, NOT AN ABEND - SEE BANNER
047300     WRITE MEDMSTR-REC FROM MEDICINE-MASTER-REC
047400         INVALID KEY
047500             MOVE 'N' TO WS-VALID-SW
047600             MOVE 'DUPLICATE MED-ID ON CREATE'
047700                                  TO WS-RSL-MESSAGE
047800             PERFORM 600-WRITE-RESULT-LINE THRU 600-EXIT
047900             ADD +1 TO RECORDS-REJECTED
048000             GO TO 200-EXIT
048100     END-WRITE.
048200
048300     MOVE 'MEDICINE CREATED' TO WS-RSL-MESSAGE.
048400     PERFORM 600-WRITE-RESULT-LINE THRU 600-EXIT.
048500*    ONLY COUNTED HERE, PAST THE INVALID-KEY BRANCH ABOVE - A
048600*    REJECTED CREATE NEVER REACHES THIS ADD
048700     ADD +1 TO RECORDS-CREATED.
048800 200-EXIT.
048900     EXIT.
049000
049100******************************************************************
049200* 250-VALIDATE-MEDICINE - MEDICINEDTO FIELD EDITS.  NAME AND    *
049300* TYPE ARE REQUIRED, TYPE MUST PASS 275-VALIDATE-MED-TYPE.      *
049400* DESCRIPTION TRUNCATION AT 1000 BYTES IS STRUCTURAL - THE      *
049500* RECEIVING FIELD MAINT-MED-DESCRIPTION IS ITSELF PIC X(1000)   *
049600* SO A MOVE CAN NEVER CARRY MORE THAN 1000 BYTES FORWARD, NO    *
049700* EXPLICIT LENGTH-CHECK EDIT IS NEEDED HERE FOR THAT RULE.      *
049800* SHARED BY BOTH 200-CREATE-MEDICINE AND 400-UPDATE-MEDICINE.   *
049900******************************************************************
050000 250-VALIDATE-MEDICINE.
050100     MOVE '250-VALIDATE-MEDICINE' TO PARA-NAME.
050200*    ASSUME GOOD, THEN FALL OUT ON THE FIRST EDIT THAT FAILS -
050300*    THE THREE CHECKS BELOW ARE TESTED IN ORDER, NAME FIRST
050400     MOVE 'Y' TO WS-VALID-SW.
050500
050600*    MED-NAME IS REQUIRED ON BOTH CREATE AND UPDATE
050700     IF MAINT-MED-NAME = SPACES
050800         MOVE 'N' TO WS-VALID-SW
050900         MOVE 'MED-NAME IS REQUIRED' TO WS-RSL-MESSAGE
051000         PERFORM 600-WRITE-RESULT-LINE THRU 600-EXIT
051100         ADD +1 TO RECORDS-REJECTED
051200         GO TO 250-EXIT.
051300
051400*    MED-TYPE IS REQUIRED - BLANK FAILS HERE BEFORE WE EVEN
051500*    BOTHER CALLING 275-VALIDATE-MED-TYPE
051600     IF MAINT-MED-TYPE = SPACES
051700         MOVE 'N' TO WS-VALID-SW
051800         MOVE 'MED-TYPE IS REQUIRED' TO WS-RSL-MESSAGE
051900         PERFORM 600-WRITE-RESULT-LINE THRU 600-EXIT
052000         ADD +1 TO RECORDS-REJECTED
052100         GO TO 250-EXIT.
052200
052300*    NON-BLANK TYPE STILL HAS TO BE ONE OF PRES/OTC/OTHER
052400     PERFORM 275-VALIDATE-MED-TYPE THRU 275-EXIT.
052500     IF WS-TXN-INVALID
052600         MOVE 'MED-TYPE MUST BE PRES, OTC OR OTHER'
052700                                  TO WS-RSL-MESSAGE
052800         PERFORM 600-WRITE-RESULT-LINE THRU 600-EXIT
052900         ADD +1 TO RECORDS-REJECTED
053000         GO TO 250-EXIT.
053100 250-EXIT.
053200     EXIT.
053300
053400******************************************************************
053500* 275-VALIDATE-MED-TYPE - TYPE.ISVALIDTYPE.  THE COMPARE IS     *
053600* CASE-INSENSITIVE SO WE FOLD THE INCOMING VALUE TO UPPER CASE  *
053700* WITH INSPECT ... CONVERTING BEFORE TESTING THE 88-LEVELS      *
053800* CARRIED IN THE MEDMSTR COPYBOOK.  NO INTRINSIC FUNCTION IS    *
053900* USED FOR THE FOLD - THIS SHOP DOES NOT USE THEM.              *
054000******************************************************************
054100 275-VALIDATE-MED-TYPE.
054200     MOVE '275-VALIDATE-MED-TYPE' TO PARA-NAME.
054300*    WORK ON A COPY, NEVER ON MAINT-MED-TYPE ITSELF - THE
054400*    ORIGINAL TRANSACTION VALUE IS LEFT UNTOUCHED IN CASE IT IS
054500*    EVER NEEDED FOR A REJECT-LINE ECHO LATER
054600     MOVE MAINT-MED-TYPE TO WS-TYPE-COMPARE.
054700*    FOLD LOWER CASE TO UPPER CASE ONE CHARACTER AT A TIME -
054800*    REQ 6002, SEE THE CHANGE LOG
054900     INSPECT WS-TYPE-COMPARE
055000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
055100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
055200*    WS-TYPE-COMPARE IS ALSO MOVED INTO MED-TYPE HERE SO THE
055300*    88-LEVEL TEST BELOW READS AGAINST THE FOLDED VALUE - THE
055400*    CALLING PARAGRAPH PICKS UP THE FOLDED VALUE OFF
055500*    WS-TYPE-COMPARE, NOT OFF MAINT-MED-TYPE, WHEN IT BUILDS
055600*    THE MASTER RECORD.
055700     MOVE WS-TYPE-COMPARE TO MED-TYPE.
055800     IF VALID-MED-TYPE
055900         MOVE 'Y' TO WS-VALID-SW
056000     ELSE
056100         MOVE 'N' TO WS-VALID-SW
056200     END-IF.
056300 275-EXIT.
056400     EXIT.
056500
056600******************************************************************
056700* 300-READ-MEDICINE - READ-BY-ID.  NOT FOUND IS AN ERROR        *
056800* CONDITION BUT ONLY REJECTS THIS ONE TRANSACTION - SEE THE     *
056900* 02/11/10 CHANGE-LOG ENTRY ABOVE.  A FOUND RECORD IS COUNTED   *
057000* AND REPORTED BUT NOT OTHERWISE ACTED ON - THIS FUNCTION IS A  *
057100* LOOKUP, NOT A REWRITE.                                        *
057200******************************************************************
057300 300-READ-MEDICINE.
057400     MOVE '300-READ-MEDICINE' TO PARA-NAME.
057500*    STRAIGHT RANDOM READ BY THE VSAM KEY - NO FIELD EDITS ARE
057600*    NEEDED ON A READ TRANSACTION, THE ONLY THING THAT CAN GO
057700*    WRONG IS THE KEY NOT BEING ON THE FILE
057800     MOVE MAINT-MEDICINE-ID TO MEDMSTR-KEY.
057900     READ MEDMSTR INTO MEDICINE-MASTER-REC.
058000     IF NOT RECORD-FOUND
058100         MOVE 'MEDICINE NOT FOUND FOR READ-BY-ID'
058200                                  TO WS-RSL-MESSAGE
058300         PERFORM 600-WRITE-RESULT-LINE THRU 600-EXIT
058400         ADD +1 TO RECORDS-REJECTED
058500         GO TO 300-EXIT.
058600
058700     MOVE 'MEDICINE FOUND' TO WS-RSL-MESSAGE.
058800     PERFORM 600-WRITE-RESULT-LINE THRU 600-EXIT.
058900     ADD +1 TO RECORDS-READ-OK.
059000 300-EXIT.
059100     EXIT.
059200
059300******************************************************************
059400* 400-UPDATE-MEDICINE - OVERWRITES NAME/DESCRIPTION/QUANTITY/   *
059500* TYPE FROM THE INCOMING CANDIDATE AND REWRITES THE MASTER.     *
059600* NOT-FOUND IS A REJECT, THE SAME AS ON READ.  A REWRITE        *
059700* INVALID-KEY AFTER THE RECORD WAS JUST SUCCESSFULLY READ IS    *
059800* TREATED AS AN ABEND - THAT SHOULD BE STRUCTURALLY IMPOSSIBLE  *
059900* UNLESS THE VSAM DATA SET ITSELF IS DAMAGED.                   *
060000******************************************************************
060100 400-UPDATE-MEDICINE.
060200     MOVE '400-UPDATE-MEDICINE' TO PARA-NAME.
060300*    HAVE TO FIND THE RECORD BEFORE WE CAN EDIT THE CANDIDATE -
060400*    A NOT-FOUND HERE IS A REJECT, NOT AN ABEND, SAME REASONING
060500*    AS 300-READ-MEDICINE ABOVE
060600     MOVE MAINT-MEDICINE-ID TO MEDMSTR-KEY.
060700     READ MEDMSTR INTO MEDICINE-MASTER-REC.
060800     IF NOT RECORD-FOUND
060900         MOVE 'MEDICINE NOT FOUND FOR UPDATE'
061000                                  TO WS-RSL-MESSAGE
061100         PERFORM 600-WRITE-RESULT-LINE THRU 600-EXIT
061200         ADD +1 TO RECORDS-REJECTED
061300         GO TO 400-EXIT.
061400
061500*    SAME FIELD EDITS AS CREATE - NAME/TYPE REQUIRED, TYPE
061600*    MUST VALIDATE
061700     PERFORM 250-VALIDATE-MEDICINE THRU 250-EXIT.
061800     IF WS-TXN-INVALID
061900         GO TO 400-EXIT.
062000
062100*    OVERLAY THE EXISTING MASTER WITH THE CANDIDATE VALUES -
062200*    MED-ID AND MED-RECORD-STATUS ARE LEFT AS THEY WERE READ,
062300*    THIS FUNCTION NEVER CHANGES EITHER ONE
062400     MOVE MAINT-MED-NAME        TO MED-NAME.
062500     MOVE MAINT-MED-DESCRIPTION TO MED-DESCRIPTION.
062600     MOVE MAINT-MED-QUANTITY    TO MED-QUANTITY.
062700     MOVE WS-TYPE-COMPARE       TO MED-TYPE.
062800     MOVE WS-DATE-CCYYMMDD      TO MED-LAST-MOVEMENT-DATE.
062900
063000*    A REWRITE FAILURE HERE MEANS THE RECORD WE JUST READ IS NO
063100*    LONGER THERE OR THE DATA SET IS IN TROUBLE - THAT IS AN
063200*    ABEND, NOT A REJECT
063300     REWRITE MEDMSTR-REC FROM MEDICINE-MASTER-REC
063400         INVALID KEY
063500             MOVE '** PROBLEM REWRITING MEDMSTR'
063600                                  TO ABEND-REASON
063700             MOVE MEDMSTR-STATUS TO EXPECTED-VAL
063800             GO TO 1000-ABEND-RTN
063900     END-REWRITE.
064000
064100     MOVE 'MEDICINE UPDATED' TO WS-RSL-MESSAGE.
064200     PERFORM 600-WRITE-RESULT-LINE THRU 600-EXIT.
064300     ADD +1 TO RECORDS-UPDATED.
064400 400-EXIT.
064500     EXIT.
064600
064700******************************************************************
064800* 600-WRITE-RESULT-LINE - ONE SYSOUT LINE PER TRANSACTION,      *
064900* ACCEPT OR REJECT.  THE FUNCTION NAME PRINTED HERE IS DERIVED  *
065000* FROM THE 88-LEVELS ON MAINT-FUNCTION-CODE, NOT COPIED FROM    *
065100* THE RAW ONE-BYTE CODE, SO THE REPORT READS IN WORDS.          *
065200******************************************************************
065300 600-WRITE-RESULT-LINE.
065400     MOVE '600-WRITE-RESULT-LINE' TO PARA-NAME.
065500*    CLEAR THE WHOLE 132-BYTE AREA FIRST SO NO STALE MESSAGE
065600*    TEXT FROM A PRIOR TRANSACTION CAN BLEED THROUGH
065700     MOVE SPACES TO WS-RESULT-LINE.
065800*    WS-RSL-MESSAGE WAS ALREADY SET BY THE CALLING PARAGRAPH
065900*    BEFORE THIS PARAGRAPH WAS PERFORMED - ALL THAT IS LEFT TO
066000*    FILL IN HERE IS THE FUNCTION NAME AND THE MEDICINE-ID
066100     EVALUATE TRUE
066200         WHEN MAINT-CREATE
066300             MOVE 'CREATE' TO WS-RSL-FUNCTION
066400         WHEN MAINT-READ
066500             MOVE 'READ' TO WS-RSL-FUNCTION
066600         WHEN MAINT-UPDATE
066700             MOVE 'UPDATE' TO WS-RSL-FUNCTION
066800         WHEN OTHER
066900             MOVE '???' TO WS-RSL-FUNCTION
067000     END-EVALUATE.
067100     MOVE MAINT-MEDICINE-ID TO WS-RSL-MEDICINE-ID.
067200*    THIS IS THE ONLY PLACE IN THE PROGRAM THAT WRITES A
067300*    DETAIL LINE TO SYSOUT - EVERY CALLER, ACCEPT OR REJECT,
067400*    ROUTES THROUGH HERE
067500     WRITE SYSOUT-REC FROM WS-RESULT-LINE.
067600 600-EXIT.
067700     EXIT.
067800
067900*    CLOSE ALL THREE FILES - CALLED FROM BOTH THE NORMAL
068000*    END-OF-JOB PATH (900-CLEANUP) AND THE ABEND PATH
068100*    (1000-ABEND-RTN)
068200 700-CLOSE-FILES.
068300*    ONE CLOSE STATEMENT FOR ALL THREE FILES - THE ORDER DOES
068400*    NOT MATTER HERE SINCE NONE OF THEM ARE VSAM ALTERNATE-
068500*    INDEX FILES THAT WOULD NEED A PARTICULAR CLOSE SEQUENCE
068600     MOVE '700-CLOSE-FILES' TO PARA-NAME.
068700     CLOSE MEDMAINT-FILE, MEDMSTR, SYSOUT.
068800 700-EXIT.
068900     EXIT.
069000
069100******************************************************************
069200* 900-CLEANUP - NORMAL END OF JOB.  PRINTS THE FIVE RUN TOTALS  *
069300* (READ, CREATED, READ-OK, UPDATED, REJECTED) USING THE SAME    *
069400* WS-RESULT-LINE-R OVERLAY EVERY TOTAL LINE ON THIS PROGRAM     *
069500* USES, THEN CLOSES FILES AND DISPLAYS THE END-OF-JOB MESSAGE.  *
069600******************************************************************
069700 900-CLEANUP.
069800     MOVE '900-CLEANUP' TO PARA-NAME.
069900*    WS-RESULT-LINE-R IS THE TOTALS OVERLAY OF THE SAME AREA
070000*    600-WRITE-RESULT-LINE USES FOR DETAIL LINES - CLEARING
070100*    THE BASE ITEM CLEARS BOTH VIEWS OF IT
070200     MOVE SPACES TO WS-RESULT-LINE.
070300*    FIVE TOTAL LINES, ONE PER COUNTER, IN THE SAME ORDER THE
070400*    COUNTERS APPEAR IN COUNTERS-AND-ACCUMULATORS ABOVE
070500     MOVE 'RECORDS READ' TO WS-RSL-TOTALS-LABEL.
070600     MOVE RECORDS-READ TO WS-RSL-TOTALS-VALUE.
070700     WRITE SYSOUT-REC FROM WS-RESULT-LINE.
070800
070900     MOVE 'MEDICINES CREATED' TO WS-RSL-TOTALS-LABEL.
071000     MOVE RECORDS-CREATED TO WS-RSL-TOTALS-VALUE.
071100     WRITE SYSOUT-REC FROM WS-RESULT-LINE.
071200
071300     MOVE 'MEDICINES READ OK' TO WS-RSL-TOTALS-LABEL.
071400     MOVE RECORDS-READ-OK TO WS-RSL-TOTALS-VALUE.
071500     WRITE SYSOUT-REC FROM WS-RESULT-LINE.
071600
071700     MOVE 'MEDICINES UPDATED' TO WS-RSL-TOTALS-LABEL.
071800     MOVE RECORDS-UPDATED TO WS-RSL-TOTALS-VALUE.
071900     WRITE SYSOUT-REC FROM WS-RESULT-LINE.
072000
072100*    ADDED 01/05/16 - SEE CHANGE LOG - SO THE REJECT COUNT
072200*    SHOWS UP ON THE SAME REPORT AS THE ACCEPT COUNTS INSTEAD
072300*    OF ONLY BEING VISIBLE ON THE DETAIL LINES
072400     MOVE 'TRANSACTIONS REJECTED' TO WS-RSL-TOTALS-LABEL.
072500     MOVE RECORDS-REJECTED TO WS-RSL-TOTALS-VALUE.
072600     WRITE SYSOUT-REC FROM WS-RESULT-LINE.
072700
072800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
072900     DISPLAY '******** NORMAL END OF JOB MEDMAINT ********'.
073000 900-EXIT.
073100     EXIT.
073200
073300******************************************************************
073400* 1000-ABEND-RTN - SHOP-STANDARD ABEND ROUTINE.  WRITES THE     *
073500* ABEND-REC LAYOUT (PARA-NAME/REASON/EXPECTED/ACTUAL) TO        *
073600* SYSOUT, CLOSES FILES, DISPLAYS THE FAILURE TO THE CONSOLE,    *
073700* THEN FORCES A SYSTEM ABEND VIA A DELIBERATE DIVIDE BY ZERO SO *
073800* THE JOB SHOWS UP NON-ZERO IN THE OPERATOR'S CONSOLE LOG.      *
073900******************************************************************
074000 1000-ABEND-RTN.
074100*    PARA-NAME/ABEND-REASON/EXPECTED-VAL/ACTUAL-VAL WERE ALL
074200*    SET BY WHICHEVER PARAGRAPH BRANCHED HERE - THIS PARAGRAPH
074300*    JUST PRINTS THEM AND GOES DOWN, IT DOES NOT SET ANY OF
074400*    THEM ITSELF
074500     WRITE SYSOUT-REC FROM ABEND-REC.
074600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
074700     DISPLAY '*** ABNORMAL END OF JOB-MEDMAINT ***' UPON CONSOLE.
074800*    DELIBERATE DIVIDE-BY-ZERO - THE SHOP'S STANDARD WAY OF
074900*    FORCING A NON-ZERO SYSTEM COMPLETION CODE SO THE FAILURE
075000*    IS VISIBLE ON THE OPERATOR'S CONSOLE AND IN THE JOB LOG
075100     DIVIDE ZERO-VAL INTO ONE-VAL.
