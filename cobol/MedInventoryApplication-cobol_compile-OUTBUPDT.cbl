000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    OUTBUPDT  -  OUTBOUND DISPATCH BATCH POSTING               *
000400*                                                                *
000500*    POSTS A BATCH OF OUTBOUND DISPATCH TRANSACTIONS AGAINST    *
000600*    THE MEDMSTR MASTER FILE.  MODELED ON THE INBDUPDT          *
000700*    ONE-LOOKUP-PER-DISTINCT-MEDICINE / TWO-PASS SHAPE, BUT     *
000800*    THE POSTING RULE HERE SUBTRACTS RATHER THAN ADDS, AND      *
000900*    CARRIES THE EXTRA ALL-OR-NOTHING EDIT THAT THE RUNNING     *
001000*    QUANTITY FOR A MEDICINE MAY NEVER GO NEGATIVE - IF ANY     *
001100*    TRANSACTION WOULD DRIVE A MEDICINE BELOW ZERO, THE WHOLE   *
001200*    RUN ABENDS BEFORE A SINGLE REWRITE OR POSTING WRITE HAS    *
001300*    HAPPENED, THE SAME AS A NOT-FOUND MEDICINE.                *
001400*                                                                *
001500*    SEE THE INBDUPDT HEADER BANNER FOR THE INBOUND SIDE OF     *
001600*    THIS PAIR OF PROGRAMS.                                     *
001700*                                                                *
001800*    RUN AS THE LAST STEP OF THE NIGHTLY MEDICINE INVENTORY     *
001900*    CYCLE, AFTER INBDUPDT HAS POSTED THE NIGHT'S RECEIPTS.     *
002000*    READS UT-S-OUTBOUND, WRITES UT-S-OUTBPOST AND SYSOUT.      *
002100******************************************************************
002200 PROGRAM-ID.  OUTBUPDT.
002300 AUTHOR. R T FENWICK.
002400 INSTALLATION. COBOL DEVELOPMENT CENTER.
002500 DATE-WRITTEN. 08/09/09.
002600 DATE-COMPILED. 08/09/09.
002700 SECURITY. NON-CONFIDENTIAL.
002800
002900******************************************************************
003000*                       CHANGE  LOG                             *
003100******************************************************************
003200* 08/09/09  RTF  ORIGINAL PROGRAM - OUTBOUND DISPATCH POSTING,    RTF08090
003300*                MODELED ON INBDUPDT.  WS-DATE-CC CENTURY
003400*                WINDOWING (SEE 000-HOUSEKEEPING) WAS BUILT IN
003500*                FROM THIS ORIGINAL VERSION THE SAME AS ON
003600*                INBDUPDT - BOTH PROGRAMS POSTDATE THE SHOP'S
003700*                Y2K REMEDIATION PROJECT, SO NEITHER EVER NEEDED
003800*                A SEPARATE Y2K FIX OF ITS OWN.
003900* 08/24/09  RTF  ADDED WS-MEDICINE-TABLE - ONE MASTER READ PER    RTF08240
004000*                DISTINCT MED-ID INSTEAD OF PER TRANSACTION
004100* 02/03/10  RTF  MADE PASS 1 / PASS 2 SPLIT EXPLICIT SO NO        RTF02031
004200*                OUTPUT IS WRITTEN UNTIL THE WHOLE RUN VALIDATES
004300* 06/17/10  RTF  ADDED INSUFFICIENT-STOCK EDIT - CANDIDATE        RTF06171
004400*                QUANTITY MAY NEVER GO BELOW ZERO FOR THE RUN
004500* 11/14/12  DMK  REQ 5083 - ADDED OUT-SUPPLIER-REQUIRED-SW TO     DMK11141
004600*                OUTBTRAN AND WIRED IT INTO 200-VALIDATE-
004700*                OUTBOUND-TXN BELOW - SUPPLIER/DISPENSARY OF
004800*                RECORD IS NOW A MANDATORY FIELD ON EVERY
004900*                DISPATCH, SAME AS INBDUPDT'S INBOUND SIDE
005000* 07/09/13  DMK  RAISED WS-TXN-TABLE FROM 500 TO 2000 ENTRIES,    DMK07091
005100*                TO MATCH THE INBDUPDT CHANGE OF THE SAME DATE
005200* 03/07/15  DMK  REQ 6120 - ADDED OUT-STOCK-SHORT-SW TO OUTBTRAN  DMK03071
005300*                AND WIRED IT INTO 300-APPLY-OUTBOUND-TXN BELOW
005400*                SO THE INSUFFICIENT-STOCK ABEND ROUTES THROUGH
005500*                A SWITCH TEST RATHER THAN A DIRECT COMPARE ON
005600*                THE COMPUTED CANDIDATE QUANTITY - ALSO ADDED
005700*                PAGE-BREAK LOGIC TO END-OF-RUN REPORT, COPIED
005800*                FROM THE PATLIST PAGINATION STYLE
005900* 01/05/16  RTF  ADDED DISTINCT-MEDICINE COUNT TO FINAL TOTALS    RTF01051
006000* 06/22/18  DMK  REVIEWED THE ABEND PATH AFTER THE SAME AUDIT     DMK06221
006100*                FINDING RAISED ON INBDUPDT - CONFIRMED NO
006200*                REWRITE CAN REACH THE VSAM MASTER ON A PARTIAL
006300*                RUN HERE EITHER, NO CODE CHANGE MADE
006400******************************************************************
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800*    IBM-390 SHOP STANDARD, SAME ON ALL THREE MEDICINE PROGRAMS
006900 SOURCE-COMPUTER. IBM-390.
007000 OBJECT-COMPUTER. IBM-390.
007100 SPECIAL-NAMES.
007200*    NEXT-PAGE DRIVES THE CARRIAGE CONTROL FOR THE PAGE-BREAK
007300*    LOGIC IN 700-WRITE-PAGE-HDR - COPIED FROM PATLIST'S OWN
007400*    C01 USAGE, SEE THE 03/07/15 CHANGE-LOG ENTRY ABOVE
007500     C01 IS NEXT-PAGE.
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900*    END-OF-RUN REPORT - PAGE HEADERS, DETAIL LINES, MEDICINE
008000*    TOTALS AND THE FINAL THREE-LINE TOTALS BLOCK
008100*        SEQUENTIAL, NO FILE STATUS CLAUSE - OUTPUT ONLY
008200     SELECT SYSOUT
008300     ASSIGN TO UT-S-SYSOUT
008400       ORGANIZATION IS SEQUENTIAL.
008500
008600*    CANDIDATE DISPATCH TRANSACTIONS - PASS 1 INPUT
008700     SELECT OUTBOUND-FILE
008800     ASSIGN TO UT-S-OUTBOUND
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS IFCODE.
009100
009200*    POSTED DISPATCH TRANSACTIONS - PASS 2 OUTPUT, ONLY WRITTEN
009300*    IF PASS 1 WENT CLEAN FOR THE WHOLE RUN
009400     SELECT OUTBPOST-FILE
009500     ASSIGN TO UT-S-OUTBPOST
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS OFCODE.
009800
009900*    MEDICINE MASTER - VSAM KSDS, KEYED ON MED-ID
010000     SELECT MEDMSTR
010100            ASSIGN       TO MEDMSTR
010200            ORGANIZATION IS INDEXED
010300            ACCESS MODE  IS RANDOM
010400            RECORD KEY   IS MEDMSTR-KEY
010500            FILE STATUS  IS MEDMSTR-STATUS.
010600
010700 DATA DIVISION.
010800 FILE SECTION.
010900******************************************************************
011000*    FOUR FILES - SYSOUT (REPORT OUT), OUTBOUND-FILE (CANDIDATE *
011100*    DISPATCHES IN), OUTBPOST-FILE (POSTED DISPATCHES OUT, PASS *
011200*    2 ONLY) AND MEDMSTR (VSAM RANDOM I-O) - THE SAME FOUR-FILE *
011300*    SHAPE AS INBDUPDT, MIRROR-IMAGE OF ITS OWN LAYOUT.         *
011400******************************************************************
011500*    132-CHARACTER PRINT LINE, SHOP-STANDARD SYSOUT WIDTH
011600 FD  SYSOUT
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 132 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS SYSOUT-REC.
012200 01  SYSOUT-REC.
012300*    ONE RAW PRINT LINE - PAGE HEADERS, DETAIL LINES, TOTAL
012400*    LINES AND THE ABEND LINE ARE ALL MOVED IN HERE AS GROUP
012500*    ITEMS, NEVER BUILT FIELD BY FIELD AGAINST THIS FD RECORD
012600     05  SYSOUT-TEXT              PIC X(131).
012700     05  FILLER                   PIC X(01).
012800
012900****** INPUT - ONE OUTBOUND DISPATCH CANDIDATE PER RECORD.
013000****** ORIGINAL-QTY/UPDATED-QTY ARRIVE ZERO AND ARE FILLED IN
013100****** BY THIS PROGRAM BEFORE THE RECORD IS POSTED BELOW.
013200****** OUT-SUPPLIER-REQUIRED-SW AND OUT-STOCK-SHORT-SW ALSO
013300****** ARRIVE 'N' AND ARE SET FOR REAL IN 200-VALIDATE-
013400****** OUTBOUND-TXN AND 300-APPLY-OUTBOUND-TXN RESPECTIVELY.
013500 FD  OUTBOUND-FILE
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 116 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS OUTBOUND-TRANS-REC.
014100*    SHARED RECORD LAYOUT - SEE OUTBTRAN COPYBOOK FOR FIELD-
014200*    LEVEL COMMENTARY, INCLUDING BOTH SWITCHES ABOVE
014300 COPY OUTBTRAN.
014400
014500****** OUTPUT - THE SAME LAYOUT, POSTED WITH ORIGINAL/UPDATED
014600****** QUANTITIES FILLED IN, WRITTEN ONLY IN PASS 2
014700 FD  OUTBPOST-FILE
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 116 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS OUTBPOST-REC.
015300 01  OUTBPOST-REC.
015400*    RAW TEXT VIEW - WRITTEN FROM OUTBOUND-TRANS-REC AT 420-
015500*    WRITE-ONE-TXN, NEVER BUILT FIELD BY FIELD ON THIS SIDE
015600     05  OUTBPOST-REC-TEXT             PIC X(115).
015700     05  FILLER                   PIC X(01).
015800
015900** VSAM FILE - SHORT-KEY RECORD FOR THE FD, REAL LAYOUT IS
016000** MEDICINE-MASTER-REC, COPIED IN/OUT VIA READ/REWRITE
016100 FD  MEDMSTR
016200     RECORD CONTAINS 1108 CHARACTERS
016300     DATA RECORD IS MEDMSTR-REC.
016400 01  MEDMSTR-REC.
016500     05  MEDMSTR-KEY              PIC 9(09).
016600     05  FILLER                   PIC X(1099).
016700
016800 WORKING-STORAGE SECTION.
016900******************************************************************
017000*    SAME WORKING-STORAGE ORDERING HABIT AS INBDUPDT - FILE-    *
017100*    STATUS-CODES AND MEDMSTR FIRST, THEN THE TWO IN-MEMORY     *
017200*    TABLES THAT CARRY THE RUN BETWEEN PASS 1 AND PASS 2, THEN  *
017300*    THE REPORT PRINT-LINE AREAS.                               *
017400******************************************************************
017500
017600*    FILE-STATUS BYTES FOR BOTH QSAM FILES AND THE VSAM MASTER
017700 01  FILE-STATUS-CODES.
017800*        OUTBOUND-FILE - NO-MORE-DATA DRIVES THE AT END BRANCHES
017900*        IN 000-HOUSEKEEPING AND 100-MAINLINE
018000     05  IFCODE                   PIC X(2).
018100         88  CODE-READ            VALUE SPACES.
018200         88  NO-MORE-DATA         VALUE '10'.
018300*        OUTBPOST-FILE - CARRIED FOR SYMMETRY WITH IFCODE,
018400*        NOT CURRENTLY TESTED ANYWHERE
018500     05  OFCODE                   PIC X(2).
018600         88  CODE-WRITE           VALUE SPACES.
018700*    '00' ON READ MEANS FOUND, TESTED VIA NOT RECORD-FOUND
018800*    RATHER THAN A DEDICATED 88 FOR THE NOT-FOUND STATUS
018900     05  MEDMSTR-STATUS           PIC X(2).
019000         88  RECORD-FOUND         VALUE '00'.
019100     05  FILLER                   PIC X(01).
019200
019300** VSAM MASTER RECORD WORKING COPY - SEE MEDMSTR COPYBOOK FOR
019400** FIELD-LEVEL COMMENTARY.  READ INTO IN 250-LOOKUP-MEDICINE
019500** AND 440-REWRITE-ONE-MASTER, NEVER READ INTO ANYWHERE ELSE.
019600 COPY MEDMSTR.
019700
019800** DATE-OF-RUN WORK AREA - CENTURY WINDOWED ON THE TWO-DIGIT
019900** YEAR RETURNED BY ACCEPT FROM DATE, SEE 000-HOUSEKEEPING AND
020000** THE ORIGINAL-PROGRAM CHANGE-LOG ENTRY ABOVE FOR WHY THIS
020100** CARRIES NO SEPARATE Y2K ENTRY OF ITS OWN.
020200*    RAW ACCEPT-FROM-DATE RESULT, TWO-DIGIT YEAR
020300 77  WS-DATE-YYMMDD               PIC 9(06).
020400*    FIELD-BY-FIELD VIEW OF THE ABOVE, USED ONLY TO TEST
020500*    WS-DATE-YY AGAINST THE PIVOT IN 000-HOUSEKEEPING
020600 01  WS-DATE-YYMMDD-R  REDEFINES  WS-DATE-YYMMDD.
020700     05  WS-DATE-YY               PIC 99.
020800     05  WS-DATE-MM               PIC 99.
020900     05  WS-DATE-DD               PIC 99.
021000*    WINDOWED RUN DATE - BUILT ONCE IN 000-HOUSEKEEPING AND
021100*    MOVED TO MED-LAST-MOVEMENT-DATE AND THE PAGE HEADER
021200 01  WS-DATE-CCYYMMDD.
021300     05  WS-DATE-CC               PIC 99.
021400     05  WS-DATE-YY-OUT           PIC 99.
021500     05  WS-DATE-MM-OUT           PIC 99.
021600     05  WS-DATE-DD-OUT           PIC 99.
021700
021800*    END-OF-FILE SWITCH FOR OUTBOUND-FILE - TESTED BY THE
021900*    PERFORM ... UNTIL DRIVING PASS 1 IN THE MAIN PARAGRAPH
022000 01  MORE-OUTBOUND-SW             PIC X(1) VALUE SPACE.
022100     88  NO-MORE-OUTBOUND-RECS    VALUE 'N'.
022200     88  MORE-OUTBOUND-RECS       VALUE ' '.
022300
022400*    SET BY 250-LOOKUP-MEDICINE - 'Y' WHEN THE CURRENT
022500*    TRANSACTION'S MEDICINE IS ALREADY IN WS-MEDICINE-TABLE
022600*    FROM AN EARLIER TRANSACTION THIS RUN
022700 01  WS-EDIT-SWITCHES.
022800*        RESET TO 'N' AT THE TOP OF EVERY CALL TO 250-LOOKUP-
022900*        MEDICINE, SET 'Y' ONLY ON A SEARCH HIT
023000     05  WS-FOUND-SW              PIC X(1) VALUE 'N'.
023100         88  WS-MEDICINE-FOUND    VALUE 'Y'.
023200     05  FILLER                   PIC X(01).
023300
023400****** ONE ROW PER DISTINCT MEDICINE REFERENCED IN THE RUN -
023500****** LOADED ON FIRST REFERENCE ONLY, SEE 250-LOOKUP-MEDICINE.
023600****** RAISED FROM 500 TO 2000 - SEE 07/09/13 CHANGE-LOG ENTRY.
023700 01  WS-MEDICINE-TABLE.
023800*        PAD BYTE ONLY - NOT A SWITCH, NOT REFERENCED ANYWHERE,
023900*        CARRIED FOR THE SAME 01-LEVEL-ALWAYS-HAS-A-FILLER
024000*        HABIT USED ON EVERY OTHER GROUP ITEM IN THIS PROGRAM
024100     05  FILLER                   PIC X(01).
024200     05  WS-MED-ENTRY OCCURS 2000 TIMES
024300                      INDEXED BY MED-TBL-IDX.
024400*        KEY - SEARCHED SEQUENTIALLY IN 250-LOOKUP-MEDICINE
024500         10  WS-MED-TBL-ID        PIC 9(09).
024600*        RUNNING QUANTITY FOR THIS MEDICINE, UPDATED BY EVERY
024700*        TRANSACTION AGAINST IT THIS RUN, SEE 300-APPLY-
024800*        OUTBOUND-TXN.  NEVER ALLOWED TO GO NEGATIVE - SEE THE
024900*        INSUFFICIENT-STOCK EDIT IN 300-APPLY-OUTBOUND-TXN.
025000         10  WS-MED-TBL-QTY       PIC S9(09) COMP-3.
025100*        COUNT OF TRANSACTIONS APPLIED AGAINST THIS MEDICINE -
025200*        PRINTED ON THE CONTROL-BREAK TOTAL LINE, 740-WRITE-
025300*        MEDICINE-TOTAL
025400         10  WS-MED-TBL-TXN-CNT   PIC 9(05) COMP.
025500*    HOW MANY OF THE 2000 ROWS ABOVE ARE ACTUALLY IN USE THIS
025600*    RUN - ALSO DOUBLES AS DISTINCT-MEDICINE COUNT ON THE
025700*    FINAL TOTALS, SEE 01/05/16 CHANGE-LOG ENTRY
025800 77  WS-MED-TBL-COUNT             PIC 9(05) COMP VALUE ZERO.
025900
026000****** ONE ROW PER OUTBOUND TRANSACTION IN THE RUN, IN INPUT
026100****** ORDER - WRITTEN BACK OUT TO OUTBPOST-FILE IN PASS 2.
026200 01  WS-TXN-TABLE.
026300*        PAD BYTE, SAME HABIT AS WS-MEDICINE-TABLE ABOVE
026400     05  FILLER                   PIC X(01).
026500     05  WS-TXN-ENTRY OCCURS 2000 TIMES
026600                      INDEXED BY TXN-TBL-IDX.
026700*        THE THREE FIELDS BELOW ARE FILLED IN VERBATIM FROM
026800*        THE OUTBOUND RECORD AT 100-MAINLINE, BEFORE EDITING
026900         10  WS-TXN-ID            PIC 9(09).
027000*        FOREIGN KEY INTO WS-MEDICINE-TABLE, NOT INTO THIS
027100*        TABLE - MATCHED IN 250-LOOKUP-MEDICINE
027200         10  WS-TXN-MED-ID        PIC 9(09).
027300*        DISPATCH QUANTITY AS IT ARRIVED ON THE FEED, UNSIGNED -
027400*        ALWAYS SUBTRACTED, NEVER ADDED, SO THE SIGN IS IMPLIED
027500         10  WS-TXN-QUANTITY      PIC 9(09).
027600*        BEFORE/AFTER SNAPSHOT OF WS-MED-TBL-QTY, FILLED IN BY
027700*        300-APPLY-OUTBOUND-TXN, CARRIED FORWARD TO THE POSTED
027800*        RECORD AND THE REPORT DETAIL LINE
027900         10  WS-TXN-ORIGINAL-QTY  PIC S9(09) COMP-3.
028000         10  WS-TXN-UPDATED-QTY   PIC S9(09) COMP-3.
028100*        DATE OF DISPATCH, CARRIED STRAIGHT ACROSS FROM OUT-
028200*        DISPATCH-DATE, CCYYMMDD
028300         10  WS-TXN-DATE          PIC 9(08).
028400*        SUPPLIER/DISPENSARY OF RECORD, CARRIED STRAIGHT ACROSS
028500*        FROM OUT-SUPPLIER ONCE 200-VALIDATE-OUTBOUND-TXN HAS
028600*        CONFIRMED IT IS NOT BLANK
028700         10  WS-TXN-SUPPLIER      PIC X(60).
028800*    HOW MANY OF THE 2000 ROWS ABOVE ARE ACTUALLY IN USE THIS
028900*    RUN - DRIVES THE VARYING LOOP IN 420-WRITE-ONE-TXN
029000 77  WS-TXN-COUNT                 PIC 9(05) COMP VALUE ZERO.
029100
029200*    RUN TOTALS - DISPLAYED AT 900-CLEANUP.  BOTH ARE COMP
029300*    RATHER THAN DISPLAY SINCE THEY ARE ONLY EVER ADDED TO OR
029400*    DISPLAYED, NEVER PRINTED IN AN EDITED PICTURE ON THE
029500*    REPORT ITSELF.
029600 01  COUNTERS-AND-ACCUMULATORS.
029700*        COUNT OF TRANSACTIONS READ FROM OUTBOUND-FILE THIS RUN
029800     05  RECORDS-READ             PIC S9(9) COMP.
029900*        COUNT OF TRANSACTIONS WRITTEN TO OUTBPOST-FILE - EQUAL
030000*        TO RECORDS-READ ON EVERY SUCCESSFUL RUN SINCE THIS
030100*        PROGRAM HAS NO SOFT-REJECT PATH
030200     05  RECORDS-WRITTEN          PIC S9(9) COMP.
030300     05  FILLER                   PIC X(02).
030400
030500** PRINT LINE - DETAIL FORMAT.  WS-RPT-TOTAL-LINE-R BELOW GIVES
030600** THE CONTROL-BREAK TOTAL LINE ITS OWN OVERLAY OF THIS AREA,
030700** AND WS-RPT-FINAL-LINE-R GIVES THE END-OF-RUN LINE A THIRD.
030800 01  WS-RPT-DETAIL-LINE.
030900*        NO FILLER LABEL PRECEDING THE FIRST FIELD - THE
031000*        DETAIL LINE STARTS RIGHT AT COLUMN 1
031100     05  WS-RPT-TXN-ID            PIC 9(9).
031200     05  FILLER                   PIC X(2) VALUE SPACES.
031300     05  WS-RPT-MED-ID            PIC 9(9).
031400     05  FILLER                   PIC X(2) VALUE SPACES.
031500*        SIGNED PICTURE EVEN THOUGH THIS FIELD IS ALWAYS
031600*        NEGATIVE OR ZERO - QUANTITY DISPATCHED PRINTS WITH A
031700*        LEADING MINUS TO READ AS A REDUCTION AGAINST STOCK
031800     05  WS-RPT-QTY-APPLIED       PIC -9(9).
031900     05  FILLER                   PIC X(2) VALUE SPACES.
032000     05  WS-RPT-RUNNING-QTY       PIC -9(9).
032100     05  FILLER                   PIC X(85) VALUE SPACES.
032200*    CONTROL-BREAK TOTAL LINE - ONE PER DISTINCT MEDICINE,
032300*    WRITTEN AT 740-WRITE-MEDICINE-TOTAL AFTER EVERY
032400*    TRANSACTION AGAINST THAT MEDICINE HAS BEEN POSTED
032500 01  WS-RPT-TOTAL-LINE-R REDEFINES WS-RPT-DETAIL-LINE.
032600*        LITERAL LABEL, MOVED IN AT 740-WRITE-MEDICINE-TOTAL
032700     05  WS-RPT-TOT-LABEL         PIC X(20).
032800*        WHICH MEDICINE THIS TOTAL LINE BELONGS TO
032900     05  WS-RPT-TOT-MED-ID        PIC 9(9).
033000     05  FILLER                   PIC X(2) VALUE SPACES.
033100*        NUMBER OF TRANSACTIONS THAT POSTED AGAINST THIS
033200*        MEDICINE THIS RUN
033300     05  WS-RPT-TOT-TXN-CNT       PIC ZZZ9.
033400     05  FILLER                   PIC X(2) VALUE SPACES.
033500*        FINAL RUNNING QUANTITY AFTER ALL OF THEM APPLIED
033600     05  WS-RPT-TOT-FINAL-QTY     PIC -9(9).
033700     05  FILLER                   PIC X(84) VALUE SPACES.
033800*    END-OF-RUN TOTALS LINE - THREE OF THESE ARE PRINTED AT
033900*    900-WRITE-FINAL-TOTALS
034000 01  WS-RPT-FINAL-LINE-R REDEFINES WS-RPT-DETAIL-LINE.
034100*        WIDER LABEL THAN THE TOTAL-LINE OVERLAY ABOVE - THE
034200*        THREE FINAL-TOTALS CAPTIONS RUN LONGER THAN "MEDICINE
034300*        TOTAL FOR ID"
034400     05  WS-RPT-FINAL-LABEL       PIC X(30).
034500     05  WS-RPT-FINAL-VALUE       PIC ZZZ,ZZZ,ZZ9.
034600     05  FILLER                   PIC X(93) VALUE SPACES.
034700
034800*    PAGE HEADER LINE - WRITTEN AT THE TOP OF EVERY PAGE BY
034900*    700-WRITE-PAGE-HDR, COPIED FROM PATLIST'S OWN HEADER STYLE
035000 01  WS-PAGE-HDR-LINE.
035100*        LITERAL LABEL - IDENTICAL ON EVERY PAGE OF THE RUN
035200     05  FILLER                   PIC X(40) VALUE
035300         'OUTBOUND DISPATCH POSTING - RUN OF '.
035400*        MOVED FROM WS-DATE-CCYYMMDD EACH TIME A NEW PAGE
035500*        STARTS, SEE 700-WRITE-PAGE-HDR
035600     05  WS-PHDR-DATE             PIC 9(8).
035700     05  FILLER                   PIC X(84) VALUE SPACES.
035800
035900*    LINES PRINTED SINCE THE LAST PAGE HEADER - FORCED PAST 55
036000*    TO GUARANTEE A HEADER PRINTS BEFORE THE FIRST DETAIL LINE.
036100*    RESET TO ZERO EVERY TIME 700-WRITE-PAGE-HDR RUNS.
036200 77  WS-LINE-COUNT                PIC 9(3) COMP VALUE 99.
036300*    PAGES PRINTED THIS RUN - DISPLAY-ONLY, NOT CURRENTLY
036400*    PRINTED ON THE REPORT ITSELF
036500 77  WS-PAGE-COUNT                PIC 9(3) COMP VALUE ZERO.
036600*    HOLDS THE RESULT OF RUNNING QTY MINUS OUT-QUANTITY BEFORE
036700*    IT IS TRUSTED - TESTED FOR A NEGATIVE RESULT IN 300-APPLY-
036800*    OUTBOUND-TXN BEFORE EVER BEING MOVED BACK TO THE TABLE
036900 77  WS-CANDIDATE-QTY             PIC S9(09) COMP-3.
037000
037100*    SHOP-STANDARD ABEND/ERROR WORK AREA - SHARED WITH MEDMAINT
037200*    AND INBDUPDT.  PARA-NAME, ABEND-REASON, EXPECTED-VAL AND
037300*    ACTUAL-VAL ARE ALL PART OF THE PRINTED ABEND-REC LAYOUT -
037400*    SEE THE ABENDREC COPYBOOK ITSELF FOR FIELD WIDTHS.
037500 COPY ABENDREC.
037600
037700******************************************************************
037800*    OPERATIONAL NOTES                                          *
037900*                                                                *
038000*    RUN UNDER THE MEDICINE INVENTORY NIGHTLY JCL, STEP OUTBPD.  *
038100*    UT-S-OUTBOUND IS BUILT BY THE UPSTREAM DISPATCH EXTRACT     *
038200*    AND SORTED BY THE JCL STEP BEFORE THIS STEP AND SORTED BY   *
038300*    THE JCL STEP BEFORE THIS PROGRAM RUNS - OUTBUPDT ITSELF     *
038400*    DOES NOT SORT ITS INPUT.  A NON-ZERO RETURN CODE FROM THIS  *
038500*    STEP (SEE 1000-ABEND-RTN) STOPS THE REST OF THE NIGHTLY     *
038600*    RUN COLD - OPERATIONS IS TRAINED TO PULL THE SYSOUT AND     *
038700*    READ THE ABEND LINE RATHER THAN JUST RE-RUNNING THE STEP.   *
038800*                                                                *
038900*    THIS PROGRAM NEVER WRITES A PARTIAL RESULT.  IF THE STEP    *
039000*    ABENDS, UT-S-OUTBPOST AND THE MEDMSTR MASTER ARE BOTH LEFT  *
039100*    EXACTLY AS THEY WERE BEFORE THE STEP STARTED - THE OPERATOR *
039200*    CAN RE-RUN THE WHOLE STEP ONCE THE BAD TRANSACTION HAS BEEN *
039300*    CORRECTED ON THE FEED, WITHOUT ANY MANUAL BACKOUT.          *
039400******************************************************************
039500 PROCEDURE DIVISION.
039600******************************************************************
039700*    OVERALL FLOW - IDENTICAL SHAPE TO INBDUPDT.  000-          *
039800*    HOUSEKEEPING OPENS THE FILES AND PRIMES THE FIRST READ.    *
039900*    100-MAINLINE (PASS 1) RUNS ONCE PER TRANSACTION, EDITING   *
040000*    AND COMPUTING ENTIRELY IN WORKING STORAGE.  IF PASS 1      *
040100*    COMPLETES FOR THE WHOLE FEED, 400-POST-AND-REPORT (PASS 2) *
040200*    WRITES EVERY POSTED TRANSACTION, REWRITES EVERY DISTINCT   *
040300*    MASTER ONCE, AND PRINTS THE REPORT.  ANY EDIT FAILURE,     *
040400*    NOT-FOUND MEDICINE, OR INSUFFICIENT-STOCK CONDITION IN     *
040500*    PASS 1 ROUTES STRAIGHT TO 1000-ABEND-RTN - PASS 2 NEVER    *
040600*    RUNS.                                                      *
040700******************************************************************
040800*    OPEN, WINDOW THE DATE, PRIME THE FIRST READ
040900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
041000*    PASS 1 - ONE ITERATION PER TRANSACTION ALREADY ON THE FILE
041100     PERFORM 100-MAINLINE THRU 100-EXIT
041200             UNTIL NO-MORE-OUTBOUND-RECS.
041300*    PASS 2 - ONLY RUNS IF PASS 1 NEVER BRANCHED TO THE ABEND
041400*    ROUTINE FOR ANY TRANSACTION ABOVE
041500     PERFORM 400-POST-AND-REPORT THRU 400-EXIT.
041600*    CLOSE, DISPLAY CONSOLE COUNTS, NORMAL RETURN
041700     PERFORM 900-CLEANUP THRU 900-CLEANUP-EXIT.
041800     MOVE ZERO TO RETURN-CODE.
041900     GOBACK.
042000
042100******************************************************************
042200* 000-HOUSEKEEPING - OPENS ALL FOUR FILES, WINDOWS THE RUN      *
042300* DATE'S CENTURY, AND PRIMES PASS 1 WITH THE FIRST TRANSACTION. *
042400******************************************************************
042500 000-HOUSEKEEPING.
042600*    SET FIRST SO 1000-ABEND-RTN ALWAYS HAS SOMETHING SENSIBLE
042700*    TO PRINT EVEN IF SOMETHING GOES WRONG DURING OPEN ITSELF
042800     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
042900     DISPLAY '******** BEGIN JOB OUTBUPDT ********'.
043000*    ACCEPT FROM DATE RETURNS A TWO-DIGIT YEAR - WINDOW IT THE
043100*    SAME WAY EVERY PROGRAM IN THIS SHOP DOES
043200     ACCEPT  WS-DATE-YYMMDD FROM DATE.
043300*    00-49 IS 20XX, 50-99 IS 19XX - THE SAME PIVOT USED BY
043400*    MEDMAINT AND INBDUPDT
043500     IF WS-DATE-YY < 50
043600         MOVE 20 TO WS-DATE-CC
043700     ELSE
043800         MOVE 19 TO WS-DATE-CC
043900     END-IF.
044000*    COPY THE TWO-DIGIT YEAR, MONTH AND DAY ACROSS UNCHANGED -
044100*    ONLY THE CENTURY WAS COMPUTED, THE REST IS A STRAIGHT MOVE
044200     MOVE WS-DATE-YY TO WS-DATE-YY-OUT.
044300     MOVE WS-DATE-MM TO WS-DATE-MM-OUT.
044400     MOVE WS-DATE-DD TO WS-DATE-DD-OUT.
044500
044600*    CANDIDATE DISPATCHES IN, POSTED DISPATCHES OUT (PASS 2
044700*    ONLY, OPENED HERE REGARDLESS SINCE OPEN/CLOSE HAPPEN ONCE
044800*    PER RUN), REPORT OUT, MASTER I-O
044900*        PASS 1 INPUT
045000     OPEN INPUT OUTBOUND-FILE.
045100*        PASS 2 OUTPUT
045200     OPEN OUTPUT OUTBPOST-FILE.
045300*        END-OF-RUN REPORT
045400     OPEN OUTPUT SYSOUT.
045500*        RANDOM READ IN PASS 1, REWRITE IN PASS 2 - I-O MODE
045600*        COVERS BOTH WITHOUT A SECOND OPEN/CLOSE
045700     OPEN I-O MEDMSTR.
045800*    ZEROES BOTH RUN-TOTAL COUNTERS BEFORE THE FIRST TRANSACTION
045900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
046000
046100*    PRIME THE READ - AN EMPTY FEED FALLS STRAIGHT THROUGH
046200*    100-MAINLINE'S PERFORM ... UNTIL AND 400-POST-AND-REPORT
046300*    STILL RUNS, JUST WITH ZERO TABLE ENTRIES
046400     READ OUTBOUND-FILE INTO OUTBOUND-TRANS-REC
046500         AT END
046600*            EMPTY FEED - GO STRAIGHT TO 000-EXIT RATHER THAN
046700*            FALLING INTO THE COUNTER ADD BELOW
046800         MOVE 'N' TO MORE-OUTBOUND-SW
046900         GO TO 000-EXIT
047000     END-READ.
047100     ADD +1 TO RECORDS-READ.
047200 000-EXIT.
047300     EXIT.
047400
047500******************************************************************
047600* 100-MAINLINE - PASS 1.  BUILDS WS-TXN-TABLE AND              *
047700* WS-MEDICINE-TABLE ENTIRELY IN WORKING STORAGE.  NO WRITE OR   *
047800* REWRITE HAPPENS ANYWHERE IN THIS PARAGRAPH OR ANYTHING IT     *
047900* CALLS - THAT IS WHAT MAKES THE ALL-OR-NOTHING RULE WORK.      *
048000******************************************************************
048100 100-MAINLINE.
048200     MOVE '100-MAINLINE' TO PARA-NAME.
048300*    BUMP THE COUNT FIRST, THEN INDEX ON THE NEW COUNT - THE
048400*    SAME ADD-THEN-SET IDIOM USED FOR WS-MEDICINE-TABLE BELOW
048500     ADD +1 TO WS-TXN-COUNT.
048600     SET TXN-TBL-IDX TO WS-TXN-COUNT.
048700*        KEY FIELDS, CARRIED STRAIGHT ACROSS
048800     MOVE OUT-TXN-ID       TO WS-TXN-ID(TXN-TBL-IDX).
048900     MOVE OUT-MEDICINE-ID  TO WS-TXN-MED-ID(TXN-TBL-IDX).
049000     MOVE OUT-QUANTITY     TO WS-TXN-QUANTITY(TXN-TBL-IDX).
049100     MOVE OUT-DISPATCH-DATE TO WS-TXN-DATE(TXN-TBL-IDX).
049200     MOVE OUT-SUPPLIER     TO WS-TXN-SUPPLIER(TXN-TBL-IDX).
049300*    ORIGINAL-QTY/UPDATED-QTY ARE NOT MOVED HERE - THEY ARE
049400*    STILL ZERO AT THIS POINT AND ARE FILLED IN LATER BY
049500*    300-APPLY-OUTBOUND-TXN, BELOW
049600
049700*    EDIT, THEN LOOKUP-OR-LOAD THE MEDICINE, THEN APPLY THE
049800*    POSTING RULE - IN THAT ORDER, SO A BAD TRANSACTION ABENDS
049900*    BEFORE WE EVER TOUCH THE MASTER TABLE FOR IT
050000     PERFORM 200-VALIDATE-OUTBOUND-TXN THRU 200-EXIT.
050100     PERFORM 250-LOOKUP-MEDICINE THRU 250-EXIT.
050200     PERFORM 300-APPLY-OUTBOUND-TXN THRU 300-EXIT.
050300
050400*    NEXT TRANSACTION, OR DROP OUT OF PASS 1 AT END OF FILE.
050500*    THE AT END BRANCH SKIPS THE COUNTER ADD BELOW THE SAME
050600*    WAY IT DOES IN 000-HOUSEKEEPING.
050700     READ OUTBOUND-FILE INTO OUTBOUND-TRANS-REC
050800         AT END
050900         MOVE 'N' TO MORE-OUTBOUND-SW
051000         GO TO 100-EXIT
051100     END-READ.
051200     ADD +1 TO RECORDS-READ.
051300 100-EXIT.
051400     EXIT.
051500
051600******************************************************************
051700* 200-VALIDATE-OUTBOUND-TXN - OUTBOUNDTRANSACTIONDTO EDITS.     *
051800* A VALIDATION FAILURE ABENDS THE WHOLE RUN THE SAME AS A       *
051900* NOT-FOUND MEDICINE OR AN INSUFFICIENT-STOCK CONDITION.        *
052000* SUPPLIER IS CHECKED VIA OUT-SUPPLIER-REQUIRED-SW RATHER THAN  *
052100* A DIRECT COMPARE - SEE THE 11/14/12 CHANGE-LOG ENTRY ABOVE    *
052200* AND THE COPYBOOK'S OWN COMMENTARY ON THE SWITCH.              *
052300******************************************************************
052400 200-VALIDATE-OUTBOUND-TXN.
052500     MOVE '200-VALIDATE-OUTBOUND-TXN' TO PARA-NAME.
052600*    QUANTITY DISPATCHED MUST BE AT LEAST 1 - A ZERO OR
052700*    NEGATIVE DISPATCH MAKES NO BUSINESS SENSE ON THE OUTBOUND
052800*    SIDE.  THERE IS NO UPPER BOUND CHECK HERE EITHER - AN
052900*    OVERSIZED DISPATCH IS CAUGHT DOWNSTREAM BY THE
053000*    INSUFFICIENT-STOCK EDIT IN 300-APPLY-OUTBOUND-TXN INSTEAD.
053100     IF OUT-QUANTITY < 1
053200         MOVE '** OUT-QUANTITY MUST BE AT LEAST 1'
053300                                  TO ABEND-REASON
053400         MOVE OUT-TXN-ID TO ACTUAL-VAL
053500         GO TO 1000-ABEND-RTN.
053600
053700*    SET THE SWITCH FROM THE RAW FIELD FIRST - THIS IS THE
053800*    ONLY PLACE IN THE PROGRAM THAT EVER TESTS OUT-SUPPLIER
053900*    DIRECTLY, EVERYTHING DOWNSTREAM TESTS THE 88-LEVEL
054000     IF OUT-SUPPLIER = SPACES
054100         MOVE 'N' TO OUT-SUPPLIER-REQUIRED-SW
054200     ELSE
054300         MOVE 'Y' TO OUT-SUPPLIER-REQUIRED-SW
054400     END-IF.
054500
054600*    REQ 5083 - A BLANK SUPPLIER/DISPENSARY OF RECORD ABENDS
054700*    THE RUN THE SAME AS A BAD QUANTITY, ABOVE
054800     IF NOT OUT-SUPPLIER-PRESENT
054900         MOVE '** OUT-SUPPLIER IS REQUIRED'
055000                                  TO ABEND-REASON
055100         MOVE OUT-TXN-ID TO ACTUAL-VAL
055200         GO TO 1000-ABEND-RTN.
055300 200-EXIT.
055400     EXIT.
055500
055600******************************************************************
055700* 250-LOOKUP-MEDICINE - THE BATCH-LOOKUP OPTIMIZATION.  SEARCH  *
055800* THE TABLE FIRST; ONLY WHEN THIS MED-ID HAS NOT BEEN SEEN YET  *
055900* THIS RUN DO WE ACTUALLY READ MEDMSTR.  A MISSING MEDICINE     *
056000* ABENDS THE WHOLE RUN - "MEDICINE WITH ID X NOT FOUND".        *
056100******************************************************************
056200 250-LOOKUP-MEDICINE.
056300     MOVE '250-LOOKUP-MEDICINE' TO PARA-NAME.
056400*    RESET EVERY CALL - THE 88 IS RE-TESTED AT THE BOTTOM OF
056500*    THE SEARCH, NOT CARRIED OVER FROM THE PRIOR TRANSACTION
056600     MOVE 'N' TO WS-FOUND-SW.
056700*    SEARCH IS SKIPPED ENTIRELY ON THE VERY FIRST TRANSACTION
056800*    OF THE RUN, WHEN THE TABLE IS STILL EMPTY.  A SEQUENTIAL
056900*    SEARCH IS FINE AT THIS TABLE SIZE - THE SHOP HAS NEVER
057000*    SEEN A RUN WITH MORE THAN A FEW HUNDRED DISTINCT MEDICINES.
057100     IF WS-MED-TBL-COUNT > ZERO
057200         SET MED-TBL-IDX TO 1
057300         SEARCH WS-MED-ENTRY
057400             AT END
057500                 CONTINUE
057600             WHEN WS-MED-TBL-ID(MED-TBL-IDX) =
057700                  WS-TXN-MED-ID(TXN-TBL-IDX)
057800                 MOVE 'Y' TO WS-FOUND-SW
057900         END-SEARCH
058000     END-IF.
058100
058200*    ALREADY IN THE TABLE FROM AN EARLIER TRANSACTION - MED-
058300*    TBL-IDX IS ALREADY POINTING AT THE RIGHT ROW, NOTHING
058400*    MORE TO DO
058500     IF WS-MEDICINE-FOUND
058600         GO TO 250-EXIT.
058700
058800*    FIRST TIME THIS RUN - RANDOM READ THE MASTER AND ADD A
058900*    NEW ROW TO THE TABLE
059000*    RANDOM READ BY KEY - MEDMSTR-STATUS OF '00' IS THE ONLY
059100*    STATUS THIS PROGRAM TREATS AS SUCCESS, SEE RECORD-FOUND
059200*    IN FILE-STATUS-CODES ABOVE
059300     MOVE WS-TXN-MED-ID(TXN-TBL-IDX) TO MEDMSTR-KEY.
059400     READ MEDMSTR INTO MEDICINE-MASTER-REC.
059500     IF NOT RECORD-FOUND
059600         MOVE '** MEDICINE WITH ID NOT FOUND'
059700                                  TO ABEND-REASON
059800         MOVE WS-TXN-MED-ID(TXN-TBL-IDX) TO ACTUAL-VAL
059900         GO TO 1000-ABEND-RTN.
060000
060100*    ADD-THEN-SET SO MED-TBL-IDX POINTS AT THE ROW WE JUST
060200*    BUILT, THE SAME AS THE SEARCH DOES ON A HIT ABOVE
060300     ADD +1 TO WS-MED-TBL-COUNT.
060400     SET MED-TBL-IDX TO WS-MED-TBL-COUNT.
060500*        KEY FIELD - WHAT THE SEARCH ABOVE MATCHES ON
060600     MOVE WS-TXN-MED-ID(TXN-TBL-IDX) TO WS-MED-TBL-ID(MED-TBL-IDX).
060700*        STARTING RUNNING QUANTITY - THE ON-HAND BALANCE AS OF
060800*        THE READ, BEFORE THIS OR ANY LATER TRANSACTION THIS
060900*        RUN APPLIES AGAINST IT
061000     MOVE MED-QUANTITY               TO WS-MED-TBL-QTY(MED-TBL-IDX).
061100*        NO TRANSACTIONS APPLIED YET - 300-APPLY-OUTBOUND-TXN
061200*        WILL ADD +1 EACH TIME ONE POSTS AGAINST THIS ROW
061300     MOVE ZERO                    TO WS-MED-TBL-TXN-CNT(MED-TBL-IDX).
061400 250-EXIT.
061500     EXIT.
061600
061700******************************************************************
061800* 300-APPLY-OUTBOUND-TXN - THE POSTING RULE.  CANDIDATE QTY =   *
061900* RUNNING QTY MINUS OUT-QUANTITY.  IF THE CANDIDATE WOULD GO    *
062000* NEGATIVE THE RUN ABENDS RIGHT HERE - INSUFFICIENT STOCK IS AN *
062100* ALL-OR-NOTHING FAILURE THE SAME AS A NOT-FOUND MEDICINE, NOT  *
062200* A PER-TRANSACTION REJECT.  OUT-STOCK-SHORT-SW IS THE GATE     *
062300* FOR THAT DECISION RATHER THAN A DIRECT COMPARE ON THE         *
062400* COMPUTED QUANTITY - SEE THE 03/07/15 CHANGE-LOG ENTRY ABOVE   *
062500* AND THE COPYBOOK'S OWN COMMENTARY ON THE SWITCH.              *
062600******************************************************************
062700 300-APPLY-OUTBOUND-TXN.
062800     MOVE '300-APPLY-OUTBOUND-TXN' TO PARA-NAME.
062900*    SNAPSHOT THE QTY BEFORE THIS TRANSACTION - CARRIED TO THE
063000*    POSTED RECORD AS OUT-ORIGINAL-QTY AT 420-WRITE-ONE-TXN
063100     MOVE WS-MED-TBL-QTY(MED-TBL-IDX)
063200                          TO WS-TXN-ORIGINAL-QTY(TXN-TBL-IDX).
063300*    COMPUTE INTO A SCRATCH FIELD FIRST, NOT DIRECTLY INTO THE
063400*    TABLE - THE TABLE IS ONLY UPDATED ONCE THE SWITCH BELOW
063500*    HAS CLEARED THE RESULT AS NON-NEGATIVE
063600     COMPUTE WS-CANDIDATE-QTY =
063700             WS-MED-TBL-QTY(MED-TBL-IDX) -
063800             WS-TXN-QUANTITY(TXN-TBL-IDX).
063900
064000*    SET THE SWITCH FROM THE COMPUTED RESULT FIRST - THIS IS
064100*    THE ONLY PLACE IN THE PROGRAM THAT EVER COMPARES
064200*    WS-CANDIDATE-QTY TO ZERO DIRECTLY
064300     IF WS-CANDIDATE-QTY < ZERO
064400         MOVE 'Y' TO OUT-STOCK-SHORT-SW
064500     ELSE
064600         MOVE 'N' TO OUT-STOCK-SHORT-SW
064700     END-IF.
064800
064900*    REQ 6120 - A SHORT CANDIDATE QUANTITY ABENDS THE WHOLE RUN
065000     IF OUT-STOCK-SHORT
065100         MOVE '** INSUFFICIENT STOCK FOR MEDICINE'
065200                                  TO ABEND-REASON
065300         MOVE WS-TXN-MED-ID(TXN-TBL-IDX) TO ACTUAL-VAL
065400         GO TO 1000-ABEND-RTN.
065500
065600*    CANDIDATE CLEARED - COMMIT IT TO THE RUNNING TABLE AND TO
065700*    THIS TRANSACTION'S UPDATED-QTY SNAPSHOT
065800     MOVE WS-CANDIDATE-QTY TO WS-MED-TBL-QTY(MED-TBL-IDX).
065900     MOVE WS-CANDIDATE-QTY TO WS-TXN-UPDATED-QTY(TXN-TBL-IDX).
066000     ADD +1 TO WS-MED-TBL-TXN-CNT(MED-TBL-IDX).
066100 300-EXIT.
066200     EXIT.
066300
066400******************************************************************
066500* 400-POST-AND-REPORT - PASS 2.  ONLY REACHED IF PASS 1         *
066600* COMPLETED FOR EVERY TRANSACTION WITHOUT ABENDING.  WRITES     *
066700* EVERY POSTED TRANSACTION, REWRITES EVERY DISTINCT MEDICINE    *
066800* MASTER ONCE, AND PRINTS THE END-OF-RUN REPORT.                *
066900******************************************************************
067000 400-POST-AND-REPORT.
067100     MOVE '400-POST-AND-REPORT' TO PARA-NAME.
067200*    HEADER FIRST SO THE VERY FIRST DETAIL LINE HAS SOMETHING
067300*    ABOVE IT ON THE PAGE
067400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
067500
067600*    ONE ITERATION PER TRANSACTION, IN THE ORDER THEY ARRIVED
067700     PERFORM 420-WRITE-ONE-TXN THRU 420-EXIT
067800             VARYING TXN-TBL-IDX FROM 1 BY 1
067900             UNTIL TXN-TBL-IDX > WS-TXN-COUNT.
068000
068100*    ONE ITERATION PER DISTINCT MEDICINE - EACH MASTER IS
068200*    REWRITTEN EXACTLY ONCE NO MATTER HOW MANY TRANSACTIONS
068300*    POSTED AGAINST IT
068400     PERFORM 440-REWRITE-ONE-MASTER THRU 440-EXIT
068500             VARYING MED-TBL-IDX FROM 1 BY 1
068600             UNTIL MED-TBL-IDX > WS-MED-TBL-COUNT.
068700
068800*    THREE-LINE SUMMARY BLOCK, LAST THING ON THE REPORT
068900     PERFORM 900-WRITE-FINAL-TOTALS THRU 900-EXIT.
069000 400-EXIT.
069100     EXIT.
069200
069300*    WRITES ONE POSTED TRANSACTION AND ITS REPORT DETAIL LINE -
069400*    THE POSTED RECORD CARRIES THE ORIGINAL/UPDATED SNAPSHOTS
069500*    300-APPLY-OUTBOUND-TXN FILLED IN DURING PASS 1
069600 420-WRITE-ONE-TXN.
069700     MOVE '420-WRITE-ONE-TXN' TO PARA-NAME.
069800*    REBUILD OUTBOUND-TRANS-REC FROM THE TABLE ROW - THIS IS
069900*    THE ONLY PLACE THE POSTED RECORD IS ASSEMBLED FIELD BY
070000*    FIELD
070100     MOVE WS-TXN-ID(TXN-TBL-IDX)          TO OUT-TXN-ID.
070200     MOVE WS-TXN-MED-ID(TXN-TBL-IDX)      TO OUT-MEDICINE-ID.
070300     MOVE WS-TXN-QUANTITY(TXN-TBL-IDX)    TO OUT-QUANTITY.
070400     MOVE WS-TXN-ORIGINAL-QTY(TXN-TBL-IDX) TO OUT-ORIGINAL-QTY.
070500     MOVE WS-TXN-UPDATED-QTY(TXN-TBL-IDX)  TO OUT-UPDATED-QTY.
070600     MOVE WS-TXN-DATE(TXN-TBL-IDX)         TO OUT-DISPATCH-DATE.
070700     MOVE WS-TXN-SUPPLIER(TXN-TBL-IDX)     TO OUT-SUPPLIER.
070800
070900*    WRITE THE POSTED RECORD, THEN ITS REPORT DETAIL LINE
071000     WRITE OUTBPOST-REC FROM OUTBOUND-TRANS-REC.
071100     ADD +1 TO RECORDS-WRITTEN.
071200     PERFORM 720-WRITE-DETAIL-LINE THRU 720-EXIT.
071300 420-EXIT.
071400     EXIT.
071500
071600*    REWRITES ONE DISTINCT MEDICINE MASTER WITH ITS FINAL
071700*    RUNNING QUANTITY FOR THIS RUN, THEN PRINTS ITS TOTAL LINE
071800 440-REWRITE-ONE-MASTER.
071900     MOVE '440-REWRITE-ONE-MASTER' TO PARA-NAME.
072000*    RE-READ RATHER THAN REWRITE FROM THE STALE COPY LEFT IN
072100*    MEDICINE-MASTER-REC FROM PASS 1'S LAST LOOKUP - GUARDS
072200*    AGAINST THE UNLIKELY CASE THE VSAM RECORD CHANGED BETWEEN
072300*    THE TWO PASSES.  SAME DEFENSIVE RE-READ HABIT INBDUPDT
072400*    USES ON ITS OWN 440-REWRITE-ONE-MASTER.
072500     MOVE WS-MED-TBL-ID(MED-TBL-IDX) TO MEDMSTR-KEY.
072600     READ MEDMSTR INTO MEDICINE-MASTER-REC.
072700     IF NOT RECORD-FOUND
072800         MOVE '** MEDICINE VANISHED BEFORE REWRITE'
072900                                  TO ABEND-REASON
073000         MOVE MEDMSTR-KEY TO ACTUAL-VAL
073100         GO TO 1000-ABEND-RTN.
073200
073300*        FINAL RUNNING QUANTITY FOR THIS RUN REPLACES THE
073400*        MASTER'S ON-HAND BALANCE
073500     MOVE WS-MED-TBL-QTY(MED-TBL-IDX) TO MED-QUANTITY.
073600*        TODAY'S DATE STAMPS THE MASTER AS LAST MOVED TODAY,
073700*        REGARDLESS OF HOW MANY TRANSACTIONS POSTED AGAINST IT
073800     MOVE WS-DATE-CCYYMMDD            TO MED-LAST-MOVEMENT-DATE.
073900
074000*    A REWRITE FAILURE HERE MEANS THE MASTER WE JUST RE-READ
074100*    IS GONE OR THE DATA SET IS IN TROUBLE - EITHER WAY THAT
074200*    IS AN ABEND, NOT SOMETHING THIS PROGRAM CAN RECOVER FROM
074300     REWRITE MEDMSTR-REC FROM MEDICINE-MASTER-REC
074400         INVALID KEY
074500             MOVE '** PROBLEM REWRITING MEDMSTR'
074600                                  TO ABEND-REASON
074700             MOVE MEDMSTR-STATUS TO EXPECTED-VAL
074800             GO TO 1000-ABEND-RTN
074900     END-REWRITE.
075000
075100*    TOTAL LINE PRINTS ONLY AFTER THE REWRITE SUCCEEDS - THE
075200*    REPORT NEVER SHOWS A MEDICINE'S FINAL FIGURES UNTIL THE
075300*    MASTER ITSELF ACTUALLY REFLECTS THEM
075400     PERFORM 740-WRITE-MEDICINE-TOTAL THRU 740-EXIT.
075500 440-EXIT.
075600     EXIT.
075700
075800*    PAGE HEADER - CALLED ONCE AT THE START OF THE REPORT AND
075900*    AGAIN EVERY TIME 720/740 SEE MORE THAN 55 LINES SINCE THE
076000*    LAST HEADER
076100 700-WRITE-PAGE-HDR.
076200     MOVE '700-WRITE-PAGE-HDR' TO PARA-NAME.
076300     ADD +1 TO WS-PAGE-COUNT.
076400     MOVE WS-DATE-CCYYMMDD TO WS-PHDR-DATE.
076500*    NEXT-PAGE FORCES A CHANNEL SKIP TO THE TOP OF A NEW PAGE
076600*    ON THE PRINTER, NOT JUST A LINE ADVANCE
076700     WRITE SYSOUT-REC FROM WS-PAGE-HDR-LINE
076800         AFTER ADVANCING NEXT-PAGE.
076900*    RESET THE LINE COUNT SO 720/740 DO NOT IMMEDIATELY BREAK
077000*    TO ANOTHER NEW PAGE ON THE VERY NEXT LINE WRITTEN
077100     MOVE ZERO TO WS-LINE-COUNT.
077200 700-EXIT.
077300     EXIT.
077400
077500*    ONE REPORT LINE PER POSTED TRANSACTION
077600 720-WRITE-DETAIL-LINE.
077700     MOVE '720-WRITE-DETAIL-LINE' TO PARA-NAME.
077800*    55-LINE PAGE DEPTH - SHOP-STANDARD PRINT-FORM SIZE, SAME
077900*    LIMIT PATLIST USES.  CHECKED BEFORE EVERY DETAIL LINE AND
078000*    EVERY TOTAL LINE, NOT JUST AT A CONTROL BREAK.
078100     IF WS-LINE-COUNT > 55
078200         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
078300     MOVE SPACES TO WS-RPT-DETAIL-LINE.
078400*        TRANSACTION AND MEDICINE IDENTIFICATION
078500     MOVE WS-TXN-ID(TXN-TBL-IDX)       TO WS-RPT-TXN-ID.
078600     MOVE WS-TXN-MED-ID(TXN-TBL-IDX)   TO WS-RPT-MED-ID.
078700*        QUANTITY APPLIED PRINTS NEGATIVE, SINCE A DISPATCH
078800*        REDUCES STOCK RATHER THAN ADDING TO IT
078900     COMPUTE WS-RPT-QTY-APPLIED =
079000             ZERO - WS-TXN-QUANTITY(TXN-TBL-IDX).
079100*        RESULTING RUNNING BALANCE FOR THE MEDICINE
079200     MOVE WS-TXN-UPDATED-QTY(TXN-TBL-IDX)
079300                                  TO WS-RPT-RUNNING-QTY.
079400     WRITE SYSOUT-REC FROM WS-RPT-DETAIL-LINE.
079500     ADD +1 TO WS-LINE-COUNT.
079600 720-EXIT.
079700     EXIT.
079800
079900*    CONTROL-BREAK TOTAL LINE - ONE PER DISTINCT MEDICINE,
080000*    PRINTED RIGHT AFTER 440-REWRITE-ONE-MASTER REWRITES IT
080100 740-WRITE-MEDICINE-TOTAL.
080200     MOVE '740-WRITE-MEDICINE-TOTAL' TO PARA-NAME.
080300*    SAME PAGE-DEPTH CHECK AS 720-WRITE-DETAIL-LINE - A TOTAL
080400*    LINE COUNTS TOWARD THE 55-LINE LIMIT THE SAME AS A DETAIL
080500*    LINE DOES
080600     IF WS-LINE-COUNT > 55
080700         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
080800     MOVE SPACES TO WS-RPT-TOTAL-LINE-R.
080900     MOVE 'MEDICINE TOTAL FOR ID'    TO WS-RPT-TOT-LABEL.
081000     MOVE WS-MED-TBL-ID(MED-TBL-IDX)  TO WS-RPT-TOT-MED-ID.
081100*        NUMBER OF DISPATCH TRANSACTIONS THAT POSTED AGAINST
081200*        THIS MEDICINE THIS RUN
081300     MOVE WS-MED-TBL-TXN-CNT(MED-TBL-IDX)
081400                                  TO WS-RPT-TOT-TXN-CNT.
081500*        FINAL RUNNING QUANTITY AFTER ALL OF THEM APPLIED
081600     MOVE WS-MED-TBL-QTY(MED-TBL-IDX) TO WS-RPT-TOT-FINAL-QTY.
081700     WRITE SYSOUT-REC FROM WS-RPT-TOTAL-LINE-R.
081800     ADD +1 TO WS-LINE-COUNT.
081900 740-EXIT.
082000     EXIT.
082100
082200*    THREE-LINE END-OF-RUN SUMMARY - TRANSACTIONS PROCESSED,
082300*    DISTINCT MEDICINES TOUCHED, AND TRANSACTIONS REJECTED
082400*    (ALWAYS ZERO ON THIS PROGRAM SINCE A BAD TRANSACTION
082500*    ABENDS THE WHOLE RUN RATHER THAN BEING REJECTED - THE
082600*    LINE IS CARRIED FOR REPORT-FORMAT PARITY WITH A FUTURE
082700*    SOFT-REJECT MODE, SHOULD ONE EVER BE ADDED)
082800 900-WRITE-FINAL-TOTALS.
082900     MOVE '900-WRITE-FINAL-TOTALS' TO PARA-NAME.
083000*        LINE 1 - HOW MANY DISPATCH TRANSACTIONS WERE ON THE
083100*        OUTBOUND FEED THIS RUN
083200     MOVE SPACES TO WS-RPT-FINAL-LINE-R.
083300     MOVE 'TRANSACTIONS PROCESSED' TO WS-RPT-FINAL-LABEL.
083400     MOVE WS-TXN-COUNT TO WS-RPT-FINAL-VALUE.
083500     WRITE SYSOUT-REC FROM WS-RPT-FINAL-LINE-R.
083600
083700*        LINE 2 - HOW MANY DISTINCT MEDICINES HAD AT LEAST ONE
083800*        DISPATCH POSTED AGAINST THEM THIS RUN
083900     MOVE SPACES TO WS-RPT-FINAL-LINE-R.
084000     MOVE 'DISTINCT MEDICINES TOUCHED' TO WS-RPT-FINAL-LABEL.
084100     MOVE WS-MED-TBL-COUNT TO WS-RPT-FINAL-VALUE.
084200     WRITE SYSOUT-REC FROM WS-RPT-FINAL-LINE-R.
084300
084400*        LINE 3 - ALWAYS ZERO, SEE THE PARAGRAPH BANNER ABOVE
084500     MOVE SPACES TO WS-RPT-FINAL-LINE-R.
084600     MOVE 'TRANSACTIONS REJECTED' TO WS-RPT-FINAL-LABEL.
084700     MOVE ZERO TO WS-RPT-FINAL-VALUE.
084800     WRITE SYSOUT-REC FROM WS-RPT-FINAL-LINE-R.
084900 900-EXIT.
085000     EXIT.
085100
085200*    CLOSE ALL FOUR FILES - CALLED FROM BOTH THE NORMAL
085300*    END-OF-JOB PATH AND THE ABEND PATH
085400 700-CLOSE-FILES.
085500     MOVE '700-CLOSE-FILES' TO PARA-NAME.
085600*    ALL FOUR IN ONE CLOSE STATEMENT - ORDER DOES NOT MATTER,
085700*    NONE OF THEM ARE INTERDEPENDENT AT CLOSE TIME
085800     CLOSE OUTBOUND-FILE, OUTBPOST-FILE, MEDMSTR, SYSOUT.
085900 700-CLOSE-EXIT.
086000     EXIT.
086100
086200*    NORMAL END OF JOB - DISPLAYS THE TWO CONSOLE COUNTS AND
086300*    CLOSES FILES.  THE DETAILED THREE-LINE TOTALS ALREADY
086400*    WENT TO SYSOUT VIA 900-WRITE-FINAL-TOTALS DURING PASS 2.
086500 900-CLEANUP.
086600     MOVE '900-CLEANUP' TO PARA-NAME.
086700     PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
086800*    CONSOLE COUNTS - QUICK OPERATOR-VISIBLE CONFIRMATION THAT
086900*    THE RUN WENT ALL THE WAY THROUGH BOTH PASSES
087000     DISPLAY '** TRANSACTIONS READ **'.
087100     DISPLAY RECORDS-READ.
087200     DISPLAY '** TRANSACTIONS POSTED **'.
087300     DISPLAY RECORDS-WRITTEN.
087400     DISPLAY '******** NORMAL END OF JOB OUTBUPDT ********'.
087500 900-CLEANUP-EXIT.
087600     EXIT.
087700
087800*    SHOP-STANDARD ABEND ROUTINE - PARA-NAME/ABEND-REASON/
087900*    EXPECTED-VAL/ACTUAL-VAL WERE ALL SET BY WHICHEVER
088000*    PARAGRAPH BRANCHED HERE BEFORE THIS RAN
088100 1000-ABEND-RTN.
088200*    ABEND-REC WAS BUILT BY WHICHEVER PARAGRAPH BRANCHED HERE -
088300*    PRINT IT SO THE FAILING RECORD SHOWS UP ON THE REPORT
088400     WRITE SYSOUT-REC FROM ABEND-REC.
088500*    CLOSE EVEN THOUGH THE JOB IS ABENDING - LEAVES THE VSAM
088600*    MASTER IN A CLEAN, NON-OPEN STATE FOR THE NEXT RUN
088700     PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
088800     DISPLAY '*** ABNORMAL END OF JOB-OUTBUPDT ***' UPON CONSOLE.
088900*    DELIBERATE DIVIDE-BY-ZERO - FORCES A NON-ZERO SYSTEM
089000*    COMPLETION CODE SO THE FAILURE SHOWS UP ON THE OPERATOR'S
089100*    CONSOLE AND IN THE JOB LOG
089200     DIVIDE ZERO-VAL INTO ONE-VAL.
089300******************************************************************
089400*    END OF PROGRAM OUTBUPDT.  ZERO-VAL/ONE-VAL LIVE IN THE      *
089500*    SHARED ABENDREC COPYBOOK, SO EVERY PROGRAM THAT FORCES AN   *
089600*    ABEND THIS WAY ABENDS THE SAME COMPLETION CODE.             *
089700******************************************************************
